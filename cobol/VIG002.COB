000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.               VIG002.
000300 AUTHOR.                   A. C. MESQUITA.
000400 INSTALLATION.             SEPLAG-DF - NUCLEO DE INFORMATICA.
000500 DATE-WRITTEN.             22/08/1985.
000600 DATE-COMPILED.
000700 SECURITY.                 USO RESTRITO - DADOS PESSOAIS - LGPD.
000800********************************************************
000900*                                                      *
001000*     AVALIACAO DO LOTE DE TRIAGEM DE DADOS             *
001100*     PESSOAIS (CONFRONTO PREVISTO X VERDADE)           *
001200*                                                      *
001300*           DATA CRIACAO : 22/08/1985                  *
001400********************************************************
001500*-----------------------------------------------------------------
001600* HISTORICO DE ALTERACOES
001700*-----------------------------------------------------------------
001800* DATA      AUTOR  CHAMADO   DESCRICAO
001900* --------  -----  --------  ---------------------------------
002000* 19850822  ACM    OS-0117   VERSAO ORIGINAL. CONFRONTAVA A FICHA
002100*                            DE TRIAGEM MANUAL COM A RECLASSIFI-
002200*                            CACAO DO SUPERVISOR, PAR A PAR, NO
002300*                            MESMO NUMERO DE PROTOCOLO.
002400* 19880504  JFN    OS-0210   INCLUIDO CALCULO DE PRECISAO E
002500*                            REVOCACAO ALEM DO PERCENTUAL DE
002600*                            ACERTO SIMPLES.
002700* 19930618  RMS    OS-0355   PROTEGIDAS AS DIVISOES POR ZERO NAS
002800*                            FORMULAS DE ACURACIA/PRECISAO/
002900*                            REVOCACAO.
003000* 19981109  EAS    Y2K-014   ANO PASSA A 4 POSICOES EM TODAS AS
003100*                            TABELAS DE DATA (BUG DO MILENIO).
003200* 20050214  MHL    OS-0487   RELATORIO PASSA A TRAZER A MATRIZ DE
003300*                            CONFUSAO (REAL X PREVISTO) COMPLETA.
003400* 20130722  MHL    OS-0565   INCLUIDO CALCULO DO F1-SCORE.
003500* 20190411  DPQ    OS-0648   NORMALIZACAO DE VALOR BOOLEANO PARA
003600*                            ACEITAR SIM/NAO, S/N, VERDADEIRO,
003700*                            1/0 VINDOS DO LOTE DE TRIAGEM VIGIL.
003800* 20211105  DPQ    OS-0677   LISTAGEM DOS 10 PRIMEIROS FALSOS
003900*                            NEGATIVOS E FALSOS POSITIVOS AO
004000*                            FINAL DO RELATORIO.
004100*-----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004600     CLASS VIG-DIGITO IS "0" THRU "9".
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT VIG-PREFIL ASSIGN TO VIGPRE
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS  IS ST-ERRO.
005500*
005600     SELECT VIG-VERFIL ASSIGN TO VIGVER
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS ST-ERR2.
005900*
006000*-----------------------------------------------------------------
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  VIG-PREFIL
006500     LABEL RECORD IS STANDARD
006600     VALUE OF FILE-ID IS "VIGPRE.DAT".
006700 01  REG-PREVISTO.
006800     03  PRE-ID              PIC 9(06).
006900     03  PRE-FLAG            PIC X(10).
007000     03  FILLER              PIC X(004).
007100*
007200 01  REG-PREVISTO-ALT REDEFINES REG-PREVISTO.
007300     03  PRE-ID-ALT          PIC 9(06).
007400     03  FILLER              PIC X(014).
007500*
007600 FD  VIG-VERFIL
007700     LABEL RECORD IS STANDARD
007800     VALUE OF FILE-ID IS "VIGVER.DAT".
007900 01  REG-VERDADE.
008000     03  VER-ID              PIC 9(06).
008100     03  VER-FLAG            PIC X(10).
008200     03  FILLER              PIC X(004).
008300*
008400 01  REG-VERDADE-ALT REDEFINES REG-VERDADE.
008500     03  VER-ID-ALT          PIC 9(06).
008600     03  FILLER              PIC X(014).
008700*
008800*-----------------------------------------------------------------
008900 WORKING-STORAGE SECTION.
009000 77  ST-ERRO               PIC X(02) VALUE "00".
009100 77  ST-ERR2               PIC X(02) VALUE "00".
009200 77  MENS                  PIC X(60) VALUE SPACES.
009300 77  LIMPA                 PIC X(60) VALUE SPACES.
009400 77  W-CONT                PIC 9(06) COMP VALUE ZERO.
009500 77  WS-FIM-PRE            PIC X(01) VALUE "N".
009600 77  WS-FIM-VER            PIC X(01) VALUE "N".
009700 77  WS-PREV-SIM           PIC X(01) VALUE "N".
009800 77  WS-VERD-SIM           PIC X(01) VALUE "N".
009900 77  WS-I                  PIC 9(02) COMP VALUE ZERO.
010000 77  WS-QTD-FN             PIC 9(04) COMP VALUE ZERO.
010100 77  WS-QTD-FP             PIC 9(04) COMP VALUE ZERO.
010200*
010300************************************************
010400* REDEFINICAO DO FLAG LIDO, PARA NORMALIZACAO  *
010500* CASO A CASO (TRIM + CAIXA-BAIXA EM AREA       *
010600* AUXILIAR, SEM ALTERAR O REGISTRO LIDO).       *
010700************************************************
010800 01  WS-FLAG-TRAB            PIC X(10) VALUE SPACES.
010900 01  WS-FLAG-TAB REDEFINES WS-FLAG-TRAB.
011000     03  WS-FLAG-CAR          PIC X OCCURS 10 TIMES.
011100*
011200************************************************
011300* CONTADORES DA MATRIZ DE CONFUSAO (TODOS COMP)*
011400************************************************
011500 01  WRK-METRICAS.
011600     03  EV-TOTAL             PIC 9(06) COMP VALUE ZERO.
011700     03  EV-TP                PIC 9(06) COMP VALUE ZERO.
011800     03  EV-TN                PIC 9(06) COMP VALUE ZERO.
011900     03  EV-FP                PIC 9(06) COMP VALUE ZERO.
012000     03  EV-FN                PIC 9(06) COMP VALUE ZERO.
012100     03  FILLER               PIC X(02).
012200*
012300 01  WRK-SCORES.
012400     03  EV-ACCURACY          PIC 9V9999 VALUE ZERO.
012500     03  EV-PRECISION         PIC 9V9999 VALUE ZERO.
012600     03  EV-RECALL            PIC 9V9999 VALUE ZERO.
012700     03  EV-F1                PIC 9V9999 VALUE ZERO.
012800     03  WS-NUMERADOR         PIC 9(08)V9999 VALUE ZERO.
012900     03  WS-DENOMINADOR       PIC 9(08)V9999 VALUE ZERO.
013000     03  WS-PERCENT           PIC 9(03)V99   VALUE ZERO.
013100     03  FILLER               PIC X(02).
013200*
013300************************************************
013400* IDS DE FALSO NEGATIVO E FALSO POSITIVO, PARA  *
013500* A LISTAGEM DO FIM DO RELATORIO (ATE 10 CADA). *
013600************************************************
013700 01  TAB-ID-FN.
013800     03  IDFN-ENTRY OCCURS 10 TIMES.
013900         05  IDFN-VALOR      PIC 9(06) VALUE ZERO.
014000     03  FILLER              PIC X(02).
014100*
014200 01  TAB-ID-FP.
014300     03  IDFP2-ENTRY OCCURS 10 TIMES.
014400         05  IDFP2-VALOR     PIC 9(06) VALUE ZERO.
014500     03  FILLER              PIC X(02).
014600*
014700*-----------------------------------------------------------------
014800 PROCEDURE DIVISION.
014900 INICIO.
015000*
015100****************************
015200* ABERTURA DE ARQUIVOS     *
015300****************************
015400 0100-ABRIR-ARQUIVOS.
015500     OPEN INPUT VIG-PREFIL
015600     IF ST-ERRO NOT = "00"
015700         IF ST-ERRO = "35"
015800             MOVE "* ARQUIVO VIGPRE NAO EXISTE *" TO MENS
015900             PERFORM ROT-MENS THRU ROT-MENS-FIM
016000             GO TO ROT-FIM
016100         ELSE
016200             MOVE "ERRO NA ABERTURA DO ARQUIVO VIGPRE" TO MENS
016300             PERFORM ROT-MENS THRU ROT-MENS-FIM
016400             GO TO ROT-FIM.
016500*
016600     OPEN INPUT VIG-VERFIL
016700     IF ST-ERR2 NOT = "00"
016800         IF ST-ERR2 = "35"
016900             MOVE "* ARQUIVO VIGVER NAO EXISTE *" TO MENS
017000             PERFORM ROT-MENS THRU ROT-MENS-FIM
017100             GO TO ROT-FIM
017200         ELSE
017300             MOVE "ERRO NA ABERTURA DO ARQUIVO VIGVER" TO MENS
017400             PERFORM ROT-MENS THRU ROT-MENS-FIM
017500             GO TO ROT-FIM.
017600*
017700     PERFORM 0200-LE-PREVISTO THRU 0200-EXIT.
017800     PERFORM 0300-LE-VERDADE  THRU 0300-EXIT.
017900*
018000****************************************************
018100* 1000 - CASAMENTO SEQUENCIAL DOS DOIS ARQUIVOS,    *
018200* AMBOS ORDENADOS POR ID (JUNCAO INTERNA: REGISTROS *
018300* QUE SO EXISTEM DE UM LADO SAO IGNORADOS).         *
018400****************************************************
018500 1000-CASAR-REGISTROS.
018600     IF WS-FIM-PRE = "S" OR WS-FIM-VER = "S"
018700         GO TO 5000-CALCULA-METRICAS.
018800*
018900     IF PRE-ID = VER-ID
019000         PERFORM 2000-NORMALIZA-FLAG THRU 2000-EXIT
019100         PERFORM 3000-CONTA-OCORRENCIA THRU 3000-EXIT
019200         PERFORM 0200-LE-PREVISTO THRU 0200-EXIT
019300         PERFORM 0300-LE-VERDADE  THRU 0300-EXIT
019400     ELSE
019500         IF PRE-ID < VER-ID
019600             PERFORM 0200-LE-PREVISTO THRU 0200-EXIT
019700         ELSE
019800             PERFORM 0300-LE-VERDADE THRU 0300-EXIT.
019900     GO TO 1000-CASAR-REGISTROS.
020000*
020100*-----------------------------------------------------------------
020110*         LE O ARQUIVO COM O RESULTADO QUE O VIG001 PRODUZIU - O
020120*         "PREVISTO" QUE VAI SER CONFRONTADO COM O GABARITO.
020200 0200-LE-PREVISTO.
020300     IF WS-FIM-PRE = "S"
020400         GO TO 0200-EXIT.
020500     READ VIG-PREFIL
020600         AT END
020700             MOVE "S" TO WS-FIM-PRE
020800             MOVE 999999 TO PRE-ID
020900         NOT AT END
021000             CONTINUE
021100     END-READ.
021200 0200-EXIT.
021300     EXIT.
021400*
021410*         LE O ARQUIVO-GABARITO (RESULTADO JA CONFERIDO A MAO OU POR
021420*         LOTE ANTERIOR) - E CONTRA ELE QUE O PREVISTO E COMPARADO.
021500 0300-LE-VERDADE.
021600     IF WS-FIM-VER = "S"
021700         GO TO 0300-EXIT.
021800     READ VIG-VERFIL
021900         AT END
022000             MOVE "S" TO WS-FIM-VER
022100             MOVE 999999 TO VER-ID
022200         NOT AT END
022300             CONTINUE
022400     END-READ.
022500 0300-EXIT.
022600     EXIT.
022700*
022800*-----------------------------------------------------------------
022900* 2000 - NORMALIZACAO DE VALOR BOOLEANO: CORTA BRANCOS, PASSA
023000* PARA MINUSCULAS E COMPARA COM O CONJUNTO DE VALORES VERDADEIRO
023100* (TRUE,1,1.0,SIM,YES,S,Y,VERDADEIRO); O RESTO E FALSO.
023200*-----------------------------------------------------------------
023300 2000-NORMALIZA-FLAG.
023400     MOVE VER-FLAG TO WS-FLAG-TRAB.
023500     PERFORM 2100-AVALIA-FLAG THRU 2100-EXIT.
023600     MOVE WS-PREV-SIM TO WS-VERD-SIM.
023700*
023800     MOVE PRE-FLAG TO WS-FLAG-TRAB.
023900     PERFORM 2100-AVALIA-FLAG THRU 2100-EXIT.
024000*         WS-PREV-SIM JA FICA COM O RESULTADO DO LADO PREVISTO.
024100 2000-EXIT.
024200     EXIT.
024300*
024310*         OS DOIS ARQUIVOS (VIG-PREFIL E VIG-VERFIL) PODEM GRAVAR O
024320*         FLAG DE JEITOS DIFERENTES - PRECISA ACEITAR TODAS AS GRAFIAS
024330*         COMUNS ANTES DE COMPARAR PREVISTO COM VERDADE.
024400 2100-AVALIA-FLAG.
024500     INSPECT WS-FLAG-TRAB
024600         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024700                 TO "abcdefghijklmnopqrstuvwxyz".
024800     MOVE "N" TO WS-PREV-SIM.
024900     IF WS-FLAG-TRAB(1:4) = "true"  AND WS-FLAG-TRAB(5:1) = " "
025000         MOVE "S" TO WS-PREV-SIM.
025100     IF WS-FLAG-TRAB(1:3) = "1.0"   AND WS-FLAG-TRAB(4:1) = " "
025200         MOVE "S" TO WS-PREV-SIM.
025300     IF WS-FLAG-TRAB(1:1) = "1"     AND WS-FLAG-TRAB(2:1) = " "
025400         MOVE "S" TO WS-PREV-SIM.
025500     IF WS-FLAG-TRAB(1:3) = "sim"   AND WS-FLAG-TRAB(4:1) = " "
025600         MOVE "S" TO WS-PREV-SIM.
025700     IF WS-FLAG-TRAB(1:3) = "yes"   AND WS-FLAG-TRAB(4:1) = " "
025800         MOVE "S" TO WS-PREV-SIM.
025900     IF WS-FLAG-TRAB(1:1) = "s"     AND WS-FLAG-TRAB(2:1) = " "
026000         MOVE "S" TO WS-PREV-SIM.
026100     IF WS-FLAG-TRAB(1:1) = "y"     AND WS-FLAG-TRAB(2:1) = " "
026200         MOVE "S" TO WS-PREV-SIM.
026300     IF WS-FLAG-TRAB(1:10) = "verdadeiro"
026400         MOVE "S" TO WS-PREV-SIM.
026500 2100-EXIT.
026600     EXIT.
026700*
026800*-----------------------------------------------------------------
026900* 3000 - INCREMENTA EXATAMENTE UM DOS QUATRO CONTADORES DA
027000* MATRIZ DE CONFUSAO E, SE FOR O CASO, ANOTA O ID PARA A
027100* LISTAGEM DE ERROS (LIMITADA A 10 POR CLASSE).
027200*-----------------------------------------------------------------
027300 3000-CONTA-OCORRENCIA.
027400     ADD 1 TO EV-TOTAL.
027500     IF WS-VERD-SIM = "S"
027600         IF WS-PREV-SIM = "S"
027700             ADD 1 TO EV-TP
027800         ELSE
027900             ADD 1 TO EV-FN
028000             PERFORM 3100-ANOTA-FN THRU 3100-EXIT
028100     ELSE
028200         IF WS-PREV-SIM = "S"
028300             ADD 1 TO EV-FP
028400             PERFORM 3200-ANOTA-FP THRU 3200-EXIT
028500         ELSE
028600             ADD 1 TO EV-TN.
028700 3000-EXIT.
028800     EXIT.
028900*
028910*         LIMITE DE 10 IDS POR CLASSE - O RELATORIO E PARA O OPERADOR
028920*         CONFERIR AMOSTRA, NAO PARA LISTAR O LOTE TODO NA TELA.
029000 3100-ANOTA-FN.
029100     IF WS-QTD-FN < 10
029200         ADD 1 TO WS-QTD-FN
029300         MOVE PRE-ID TO IDFN-VALOR(WS-QTD-FN).
029400 3100-EXIT.
029500     EXIT.
029600*
029610*         MESMA REGRA DO PARAGRAFO ANTERIOR, SO QUE DO LADO DO FALSO
029620*         POSITIVO (O VIGIL ACUSOU PII ONDE O GABARITO DIZ QUE NAO HA).
029700 3200-ANOTA-FP.
029800     IF WS-QTD-FP < 10
029900         ADD 1 TO WS-QTD-FP
030000         MOVE PRE-ID TO IDFP2-VALOR(WS-QTD-FP).
030100 3200-EXIT.
030200     EXIT.
030300*
030400*-----------------------------------------------------------------
030500* 5000 - CALCULO DAS FORMULAS, COM PROTECAO CONTRA DIVISAO POR
030600* ZERO EM TODOS OS DENOMINADORES (RESULTADO ZERO QUANDO ZERO).
030700*-----------------------------------------------------------------
030800 5000-CALCULA-METRICAS.
030900     MOVE ZERO TO EV-ACCURACY EV-PRECISION EV-RECALL EV-F1.
031000*
031100     IF EV-TOTAL > ZERO
031200         COMPUTE WS-NUMERADOR = EV-TP + EV-TN
031300         COMPUTE EV-ACCURACY ROUNDED = WS-NUMERADOR / EV-TOTAL.
031400*
031500     COMPUTE WS-DENOMINADOR = EV-TP + EV-FP.
031600     IF WS-DENOMINADOR > ZERO
031700         COMPUTE EV-PRECISION ROUNDED = EV-TP / WS-DENOMINADOR.
031800*
031900     COMPUTE WS-DENOMINADOR = EV-TP + EV-FN.
032000     IF WS-DENOMINADOR > ZERO
032100         COMPUTE EV-RECALL ROUNDED = EV-TP / WS-DENOMINADOR.
032200*
032300     COMPUTE WS-DENOMINADOR = EV-PRECISION + EV-RECALL.
032400     IF WS-DENOMINADOR > ZERO
032500         COMPUTE EV-F1 ROUNDED =
032600             2 * EV-PRECISION * EV-RECALL / WS-DENOMINADOR.
032700*
032800     PERFORM 7000-IMPRIME-MATRIZ THRU 7000-EXIT.
032900     GO TO ROT-FIM.
033000*
033100*-----------------------------------------------------------------
033200* 7000 - RELATORIO DE AVALIACAO: MATRIZ DE CONFUSAO, CONTADORES,
033300* AS QUATRO NOTAS E, OPCIONALMENTE, AS LISTAGENS DE ERRO.
033400*-----------------------------------------------------------------
033500 7000-IMPRIME-MATRIZ.
033600     DISPLAY "============================================"
033700             "==============".
033800     DISPLAY "RELATORIO DE AVALIACAO".
033900     DISPLAY "============================================"
034000             "==============".
034100     DISPLAY "                    PREVISTO SEM PII  "
034200             "PREVISTO COM PII".
034300     DISPLAY "REAL SEM PII        " EV-TN " " EV-FP.
034400     DISPLAY "REAL COM PII        " EV-FN " " EV-TP.
034500     DISPLAY "--------------------------------------------"
034600             "--------------".
034700     DISPLAY "Total de pares:      " EV-TOTAL.
034800     DISPLAY "Verdadeiro positivo: " EV-TP.
034900     DISPLAY "Verdadeiro negativo: " EV-TN.
035000     DISPLAY "Falso positivo:      " EV-FP.
035100     DISPLAY "Falso negativo:      " EV-FN.
035200     DISPLAY "--------------------------------------------"
035300             "--------------".
035400     PERFORM 7100-IMPRIME-SCORES THRU 7100-EXIT.
035500     PERFORM 7200-LISTA-FN THRU 7200-EXIT.
035600     PERFORM 7300-LISTA-FP THRU 7300-EXIT.
035700     DISPLAY "============================================"
035800             "==============".
035900 7000-EXIT.
036000     EXIT.
036100*
036110*         ACURACIA SOZINHA ENGANA QUANDO A MAIORIA DOS REGISTROS NAO
036120*         TEM PII (TN ALTO DISFARCA FN/FP) - POR ISSO O RODAPE TRAZ
036130*         TAMBEM PRECISAO, RECALL E F1 LADO A LADO.
036200 7100-IMPRIME-SCORES.
036300     COMPUTE WS-PERCENT ROUNDED = EV-ACCURACY * 100.
036400     DISPLAY "Acuracia:   0." EV-ACCURACY "  (" WS-PERCENT "%)".
036500     COMPUTE WS-PERCENT ROUNDED = EV-PRECISION * 100.
036600     DISPLAY "Precisao:   0." EV-PRECISION "  (" WS-PERCENT "%)".
036700     COMPUTE WS-PERCENT ROUNDED = EV-RECALL * 100.
036800     DISPLAY "Recall:     0." EV-RECALL   "  (" WS-PERCENT "%)".
036900     COMPUTE WS-PERCENT ROUNDED = EV-F1 * 100.
037000     DISPLAY "F1-Score:   0." EV-F1       "  (" WS-PERCENT "%)".
037100     DISPLAY "--------------------------------------------"
037200             "--------------".
037300 7100-EXIT.
037400     EXIT.
037500*
037510*         SO LISTA OS PRIMEIROS 10 ACHADOS EM 3100-ANOTA-FN - O RESTO
037520*         ENTRA NA CONTAGEM "... E MAIS N REGISTRO(S)" NO FINAL.
037600 7200-LISTA-FN.
037700     IF WS-QTD-FN = ZERO
037800         GO TO 7200-EXIT.
037900     DISPLAY "Falsos negativos (ID):".
037950     MOVE 1 TO WS-I.
038000 7210-LOOP-LISTA-FN.
038020     IF WS-I > WS-QTD-FN
038040         GO TO 7210-FIM.
038100     DISPLAY "   " IDFN-VALOR(WS-I).
038150     ADD 1 TO WS-I.
038170     GO TO 7210-LOOP-LISTA-FN.
038200 7210-FIM.
038300     IF EV-FN > 10
038400         COMPUTE W-CONT = EV-FN - 10
038500         DISPLAY "   ... e mais " W-CONT " registro(s)".
038600 7200-EXIT.
038700     EXIT.
038800*
038810*         MESMA LISTAGEM DO PARAGRAFO ANTERIOR, SO QUE PARA OS FALSOS
038820*         POSITIVOS GRAVADOS EM 3200-ANOTA-FP.
038900 7300-LISTA-FP.
039000     IF WS-QTD-FP = ZERO
039100         GO TO 7300-EXIT.
039200     DISPLAY "Falsos positivos (ID):".
039250     MOVE 1 TO WS-I.
039300 7310-LOOP-LISTA-FP.
039320     IF WS-I > WS-QTD-FP
039340         GO TO 7310-FIM.
039400     DISPLAY "   " IDFP2-VALOR(WS-I).
039450     ADD 1 TO WS-I.
039470     GO TO 7310-LOOP-LISTA-FP.
039500 7310-FIM.
039600     IF EV-FP > 10
039700         COMPUTE W-CONT = EV-FP - 10
039800         DISPLAY "   ... e mais " W-CONT " registro(s)".
039900 7300-EXIT.
040000     EXIT.
040100*
040200**********************
040300* ROTINA DE MENSAGEM *
040400**********************
040500 ROT-MENS.
040600     MOVE ZERO TO W-CONT.
040700 ROT-MENS1.
040800     DISPLAY MENS.
040900 ROT-MENS2.
041000     ADD 1 TO W-CONT
041100     IF W-CONT < 1
041200         GO TO ROT-MENS2.
041300 ROT-MENS-FIM.
041400     EXIT.
041500*
041600**********************
041700* ROTINA DE FIM      *
041800**********************
041900 ROT-FIM.
042000     CLOSE VIG-PREFIL VIG-VERFIL.
042100 ROT-FIMS.
042200     STOP RUN.
042300
