000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.               VIG001.
000300 AUTHOR.                   A. C. MESQUITA.
000400 INSTALLATION.             SEPLAG-DF - NUCLEO DE INFORMATICA.
000500 DATE-WRITTEN.             14/03/1984.
000600 DATE-COMPILED.
000700 SECURITY.                 USO RESTRITO - DADOS PESSOAIS - LGPD.
000800********************************************************
000900*                                                      *
001000*     TRIAGEM DE DADOS PESSOAIS EM PEDIDOS DE           *
001100*     INFORMACAO (PROTOCOLO GERAL / E-SIC)              *
001200*                                                      *
001300*           DATA CRIACAO : 14/03/1984                  *
001400********************************************************
001500*-----------------------------------------------------------------
001600* HISTORICO DE ALTERACOES
001700*-----------------------------------------------------------------
001800* DATA      AUTOR  CHAMADO   DESCRICAO
001900* --------  -----  --------  ---------------------------------
002000* 19840314  ACM    OS-0112   VERSAO ORIGINAL. VARRE A CORRESPON-
002100*                            DENCIA DO PROTOCOLO GERAL A PROCURA
002200*                            DE CPF E RG DIGITADOS NO CORPO DO
002300*                            OFICIO, PARA EXPURGO ANTES DA MICRO-
002400*                            FILMAGEM.
002500* 19860702  ACM    OS-0188   INCLUIDA VARREDURA DE TELEFONE (DDD).
002600* 19890921  JFN    OS-0251   ROTINA DE NOME PROVISORIA (CIDADAO:,
002700*                            SOLICITANTE:).
002800* 19910415  JFN    OS-0304   TABELA DE ORGAOS DO GDF PARA NAO
002900*                            CONFUNDIR SIGLA COM NOME DE PESSOA.
003000* 19940130  RMS    OS-0377   AJUSTE DE FAIXA DE CONFIANCA POR
003100*                            TIPO DE OCORRENCIA.
003200* 19970812  RMS    OS-0420   RESUMO DO LOTE IMPRESSO AO FINAL.
003300* 19981102  EAS    Y2K-014   ANO PASSA A 4 POSICOES EM TODAS AS
003400*                            TABELAS DE DATA (BUG DO MILENIO).
003500* 20001120  EAS    OS-0466   INCLUIDA VARREDURA DE E-MAIL.
003600* 20060306  MHL    OS-0512   ROTINA DE CPF REFEITA PARA A MASCARA
003700*                            FORMATADA (DDD.DDD.DDD-DD).
003800* 20120514  MHL    OS-0559   LEI 12.527 (ACESSO A INFORMACAO) -
003900*                            PASSA A LER LOTE DO E-SIC.
004000* 20150903  FTB    OS-0601   ROTINA DE SINAIS DE CONTEXTO (1A.
004100*                            PESSOA, ENDERECO, CONTATO).
004200* 20180621  FTB    OS-0628   ARQUIVO DE REVISAO HUMANA, ORDENADO
004300*                            POR PRIORIDADE (ALTA/MEDIA/BAIXA).
004400* 20190930  DPQ    OS-0655   TABELA DE ARTISTAS E EXCLUSAO DE
004500*                            ORGAOS/PONTOS DO GDF NA VARREDURA
004600*                            DE NOMES.
004700* 20211008  DPQ    OS-0677   TELEFONE NO FORMATO +55 E CONSOLI-
004800*                            DACAO DE OCORRENCIAS DUPLICADAS NA
004900*                            LISTA DE REVISAO.
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005500     CLASS VIG-DIGITO    IS "0" THRU "9"
005600     CLASS VIG-MAIUSCULA IS "A" THRU "Z"
005700     CLASS VIG-MINUSCULA IS "a" THRU "z".
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT VIG-REQFIL ASSIGN TO VIGREQ
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS ST-ERRO.
006600*
006700     SELECT VIG-RESFIL ASSIGN TO VIGRES
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS  IS ST-ERRO.
007000*
007100     SELECT VIG-REVFIL ASSIGN TO VIGREV
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS ST-ERRO.
007400*
007500*-----------------------------------------------------------------
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD  VIG-REQFIL
008000     LABEL RECORD IS STANDARD
008100     VALUE OF FILE-ID IS "VIGREQ.DAT".
008200 01  REG-REQUEST.
008300     03  REQ-ID              PIC 9(06).
008400     03  REQ-TEXTO           PIC X(1000).
008500     03  FILLER              PIC X(004).
008600*
008700 FD  VIG-RESFIL
008800     LABEL RECORD IS STANDARD
008900     VALUE OF FILE-ID IS "VIGRES.DAT".
009000 01  REG-RESULTADO.
009100     03  RES-ID              PIC 9(06).
009200     03  RES-CONTEM-PII      PIC X(05).
009300     03  RES-TIPOS           PIC X(80).
009400     03  RES-CONFIANCA       PIC 9V99.
009500     03  FILLER              PIC X(006).
009600*
009700 FD  VIG-REVFIL
009800     LABEL RECORD IS STANDARD
009900     VALUE OF FILE-ID IS "VIGREV.DAT".
010000 01  REG-REVISAO.
010100     03  REV-ID              PIC 9(06).
010200     03  REV-PRIORIDADE      PIC X(05).
010300     03  REV-TIPO-PII        PIC X(16).
010400     03  REV-VALOR           PIC X(80).
010500     03  REV-SCORE           PIC 9V99.
010600     03  REV-MOTIVO          PIC X(24).
010700     03  REV-TRECHO          PIC X(200).
010800     03  FILLER              PIC X(006).
010900*
011000*-----------------------------------------------------------------
011100 WORKING-STORAGE SECTION.
011200*
011300******************************************
011400* CONTADORES E INDICES DE TABELA (COMP)  *
011500******************************************
011600 01  WS-CONTADORES.
011700     03  WS-TOTAL-REG        PIC 9(06) COMP VALUE ZERO.
011800     03  WS-TOTAL-PII        PIC 9(06) COMP VALUE ZERO.
011900     03  WS-TOTAL-SEM-PII    PIC 9(06) COMP VALUE ZERO.
012000     03  WS-TOTAL-REVISAO    PIC 9(06) COMP VALUE ZERO.
012100     03  FILLER              PIC X(02).
012200*
012300 01  WS-INDICES.
012400     03  WS-POS              PIC 9(04) COMP VALUE ZERO.
012500     03  WS-INI              PIC 9(04) COMP VALUE ZERO.
012600     03  WS-FIM-JAN          PIC 9(04) COMP VALUE ZERO.
012700     03  WS-TAM-TEXTO        PIC 9(04) COMP VALUE ZERO.
012800     03  WS-I                PIC 9(04) COMP VALUE ZERO.
012900     03  WS-J                PIC 9(04) COMP VALUE ZERO.
013000     03  WS-K                PIC 9(04) COMP VALUE ZERO.
013100     03  WS-QTD-DETALHE      PIC 9(03) COMP VALUE ZERO.
013200     03  WS-QTD-REVISAO-AC   PIC 9(04) COMP VALUE ZERO.
013300     03  WS-RANK-NOVO        PIC 9(02) COMP VALUE ZERO.
013400     03  WS-RANK-ACHADO      PIC 9(02) COMP VALUE ZERO.
013450     03  WS-TAM-TERMO        PIC 9(04) COMP VALUE ZERO.
013460     03  WS-TAM-TRECHO       PIC 9(04) COMP VALUE ZERO.
013500     03  FILLER              PIC X(02).
013600*
013700 01  WS-SINALIZADORES.
013800     03  WS-FIM-ARQ          PIC X(01) VALUE "N".
013900         88  WS-FIM-SIM                VALUE "S".
014000     03  WS-ACHOU            PIC X(01) VALUE "N".
014100         88  WS-ACHOU-SIM              VALUE "S".
014200     03  WS-DUPLICADO        PIC X(01) VALUE "N".
014300         88  WS-DUPLICADO-SIM          VALUE "S".
014400     03  WS-INSTITUCIONAL    PIC X(01) VALUE "N".
014500         88  WS-INSTITUC-SIM           VALUE "S".
014600     03  FILLER              PIC X(04).
014700*
014800******************************************
014900* AREA DE TEXTO DA SOLICITACAO EM TRATO  *
015000******************************************
015100 01  WS-TEXTO-LIMPO          PIC X(1000) VALUE SPACES.
015200 01  WS-TEXTO-LIMPO-TAB REDEFINES WS-TEXTO-LIMPO.
015300     03  WS-CARACTERE        PIC X OCCURS 1000 TIMES.
015400*
015500 01  WS-TEXTO-MAIUS          PIC X(1000) VALUE SPACES.
015600 01  WS-TEXTO-MAIUS-TAB REDEFINES WS-TEXTO-MAIUS.
015700     03  WS-CARACTERE-MAI    PIC X OCCURS 1000 TIMES.
015800*
015900 01  WS-TELEFONES-VISTOS.
016000     03  WS-TEL-ENTRY OCCURS 30 TIMES.
016100         05  WS-TEL-VALOR    PIC X(20) VALUE SPACES.
016200     03  FILLER              PIC X(02).
016300 01  WS-QTD-TEL-VISTOS       PIC 9(02) COMP VALUE ZERO.
016400*
016500*********************************************
016600* DETALHES DA OCORRENCIA CORRENTE (1 REG.)  *
016700*********************************************
016800 01  TAB-DETALHE.
016900     03  DET-ENTRY OCCURS 50 TIMES.
017000         05  DET-TIPO        PIC X(16) VALUE SPACES.
017100         05  DET-VALOR       PIC X(80) VALUE SPACES.
017200         05  DET-SCORE       PIC 9V99  VALUE ZERO.
017300     03  FILLER              PIC X(02).
017400*
017500*********************************************
017600* TABELA DE ORGAOS/TERMOS INSTITUCIONAIS    *
017700* (NOMES QUE NAO DEVEM SER TRATADOS COMO    *
017800* NOME DE PESSOA FISICA)                    *
017900*********************************************
018000 01  TAB-INSTITUC-DISP.
018100     03  FILLER PIC X(40) VALUE "distrito federal".
018200     03  FILLER PIC X(40) VALUE "governo do distrito federal".
018300     03  FILLER PIC X(40) VALUE "gdf".
018400     03  FILLER PIC X(40) VALUE "controladoria geral".
018500     03  FILLER PIC X(40) VALUE "controladoria geral do df".
018600     03  FILLER PIC X(40) VALUE "secretaria de estado".
018700     03  FILLER PIC X(40) VALUE "secretaria de governo".
018800     03  FILLER PIC X(40) VALUE "secretaria de fazenda".
018900     03  FILLER PIC X(40) VALUE "secretaria de saude".
019000     03  FILLER PIC X(40) VALUE "secretaria de educacao".
019100     03  FILLER PIC X(40) VALUE "secretaria de seguranca publica".
019200     03  FILLER PIC X(40) VALUE "secretaria de justica".
019300     03  FILLER PIC X(40) VALUE "secretaria de transparencia".
019400     03  FILLER PIC X(40) VALUE "policia civil".
019500     03  FILLER PIC X(40) VALUE "policia militar".
019600     03  FILLER PIC X(40) VALUE "pcdf".
019700     03  FILLER PIC X(40) VALUE "pmdf".
019800     03  FILLER PIC X(40) VALUE "corpo de bombeiros".
019900     03  FILLER PIC X(40) VALUE "cbmdf".
020000     03  FILLER PIC X(40) VALUE "tribunal de contas".
020100     03  FILLER PIC X(40) VALUE "tribunal de contas do df".
020200     03  FILLER PIC X(40) VALUE "tribunal de justica".
020300     03  FILLER PIC X(40) VALUE "ministerio publico".
020400     03  FILLER PIC X(40) VALUE "ministerio publico do df".
020500     03  FILLER PIC X(40) VALUE "defensoria publica".
020600     03  FILLER PIC X(40) VALUE "detran".
020700     03  FILLER PIC X(40) VALUE "caesb".
020800     03  FILLER PIC X(40) VALUE "ceb".
020900     03  FILLER PIC X(40) VALUE "novacap".
021000     03  FILLER PIC X(40) VALUE "terracap".
021100     03  FILLER PIC X(40) VALUE "metro-df".
021200     03  FILLER PIC X(40) VALUE "dftrans".
021300     03  FILLER PIC X(40) VALUE "agefis".
021400     03  FILLER PIC X(40) VALUE "ibram".
021500     03  FILLER PIC X(40) VALUE "iges-df".
021600     03  FILLER PIC X(40) VALUE "sejus".
021700     03  FILLER PIC X(40) VALUE "seec".
021800     03  FILLER PIC X(40) VALUE "plano piloto".
021900     03  FILLER PIC X(40) VALUE "asa norte".
022000     03  FILLER PIC X(40) VALUE "asa sul".
022100     03  FILLER PIC X(40) VALUE "taguatinga".
022200     03  FILLER PIC X(40) VALUE "ceilandia".
022300     03  FILLER PIC X(40) VALUE "gama".
022400     03  FILLER PIC X(40) VALUE "samambaia".
022500     03  FILLER PIC X(40) VALUE "sobradinho".
022600     03  FILLER PIC X(40) VALUE "planaltina".
022700     03  FILLER PIC X(40) VALUE "aguas claras".
022800     03  FILLER PIC X(40) VALUE "guara".
022900     03  FILLER PIC X(40) VALUE "nucleo bandeirante".
023000     03  FILLER PIC X(40) VALUE "riacho fundo".
023100     03  FILLER PIC X(40) VALUE "santa maria".
023200     03  FILLER PIC X(40) VALUE "sao sebastiao".
023300     03  FILLER PIC X(40) VALUE "paranoa".
023400     03  FILLER PIC X(40) VALUE "itapoa".
023500     03  FILLER PIC X(40) VALUE "jardim botanico".
023600     03  FILLER PIC X(40) VALUE "vicente pires".
023700     03  FILLER PIC X(40) VALUE "esplanada dos ministerios".
023800     03  FILLER PIC X(40) VALUE "congresso nacional".
023900     03  FILLER PIC X(40) VALUE "palacio do planalto".
024000     03  FILLER PIC X(40) VALUE "palacio do buriti".
024100     03  FILLER PIC X(40) VALUE "stf".
024200     03  FILLER PIC X(40) VALUE "supremo tribunal federal".
024300     03  FILLER PIC X(40) VALUE "camara legislativa".
024400     03  FILLER PIC X(40) VALUE "camara legislativa do df".
024500     03  FILLER PIC X(40) VALUE "vossa senhoria".
024600     03  FILLER PIC X(40) VALUE "excelentissimo".
024700     03  FILLER PIC X(40) VALUE "excelentissima".
024800     03  FILLER PIC X(40) VALUE "senhor secretario".
024900     03  FILLER PIC X(40) VALUE "senhora secretaria".
025000     03  FILLER PIC X(40) VALUE "ilustrissimo".
025100     03  FILLER PIC X(40) VALUE "digno representante".
025200     03  FILLER PIC X(40) VALUE "constituicao federal".
025300     03  FILLER PIC X(40) VALUE "lei de acesso a informacao".
025400     03  FILLER PIC X(40) VALUE "lei geral de protecao de dados".
025500     03  FILLER PIC X(40) VALUE "codigo civil".
025600     03  FILLER PIC X(40) VALUE "codigo penal".
025700     03  FILLER PIC X(40) VALUE "codigo de processo civil".
025800     03  FILLER PIC X(40) VALUE "estatuto da crianca e do adoles".
025900     03  FILLER PIC X(40) VALUE "universidade de brasilia".
026000     03  FILLER PIC X(40) VALUE "unb".
026100     03  FILLER PIC X(40) VALUE "instituto federal de brasilia".
026200     03  FILLER PIC X(40) VALUE "ifb".
026300     03  FILLER PIC X(40) VALUE "sei".
026400     03  FILLER PIC X(40) VALUE "e-sic".
026500     03  FILLER PIC X(40) VALUE "fala.br".
026600     03  FILLER PIC X(40) VALUE "diario oficial".
026700     03  FILLER PIC X(40) VALUE "diario oficial do distrito feder".
026800     03  FILLER PIC X(40) VALUE "dodf".
026900     03  FILLER PIC X(40) VALUE "nota fiscal".
027000     03  FILLER PIC X(40) VALUE "nota fiscal eletronica".
027100     03  FILLER PIC X(40) VALUE "imposto de renda".
027200     03  FILLER PIC X(40) VALUE "previdencia social".
027300     03  FILLER PIC X(40) VALUE "instituto nacional do seguro so".
027400     03  FILLER PIC X(40) VALUE "inss".
027500     03  FILLER PIC X(40) VALUE "receita federal".
027600     03  FILLER PIC X(40) VALUE "caixa economica federal".
027700     03  FILLER PIC X(40) VALUE "banco de brasilia".
027800     03  FILLER PIC X(40) VALUE "bancario brasilia".
027900     03  FILLER PIC X(40) VALUE "ouvidoria".
028000     03  FILLER PIC X(40) VALUE "ouvidoria geral".
028100     03  FILLER PIC X(40) VALUE "subsecretaria de tecnologia".
028200     03  FILLER PIC X(40) VALUE "nucleo de informatica".
028300     03  FILLER PIC X(40) VALUE "procuradoria geral do df".
028400     03  FILLER PIC X(40) VALUE "advocacia geral da uniao".
028500     03  FILLER PIC X(40) VALUE "casa civil".
028600     03  FILLER PIC X(40) VALUE "vice-governadoria".
028700     03  FILLER PIC X(40) VALUE "governadoria".
028800     03  FILLER PIC X(40) VALUE "assembleia legislativa".
028900     03  FILLER PIC X(40) VALUE "conselho tutelar".
029000     03  FILLER PIC X(40) VALUE "conselho de transparencia".
029100     03  FILLER PIC X(40) VALUE "sistema de protocolo".
029200     03  FILLER PIC X(40) VALUE "protocolo geral".
029300     03  FILLER PIC X(40) VALUE "arquivo publico do df".
029400     03  FILLER PIC X(40) VALUE "biblioteca nacional".
029500     03  FILLER PIC X(40) VALUE "museu nacional".
029600     03  FILLER PIC X(40) VALUE "museu de arte de brasilia".
029700     03  FILLER PIC X(40) VALUE "memorial jk".
029800     03  FILLER PIC X(40) VALUE "catetinho".
029900     03  FILLER PIC X(40) VALUE "parque da cidade".
030000     03  FILLER PIC X(40) VALUE "rodoviaria do plano piloto".
030100     03  FILLER PIC X(40) VALUE "terminal asa sul".
030200     03  FILLER PIC X(40) VALUE "terminal asa norte".
030300     03  FILLER PIC X(40) VALUE "aeroporto internacional de bras".
030400     03  FILLER PIC X(40) VALUE "hospital de base".
030500     03  FILLER PIC X(40) VALUE "hospital regional".
030600     03  FILLER PIC X(40) VALUE "instituto de previdencia do df".
030700     03  FILLER PIC X(40) VALUE "ipedf".
030800     03  FILLER PIC X(40) VALUE "codeplan".
030900     03  FILLER PIC X(40) VALUE "emater-df".
031000     03  FILLER PIC X(40) VALUE "brb".
031100     03  FILLER PIC X(40) VALUE "seplag".
031200     03  FILLER PIC X(40) VALUE "sejus-df".
031300     03  FILLER PIC X(40) VALUE "seap".
031400     03  FILLER PIC X(40) VALUE "agencia de fiscalizacao".
031500     03  FILLER PIC X(40) VALUE "servico de atendimento ao cidad".
031600     03  FILLER PIC X(40) VALUE "central 156".
031700     03  FILLER PIC X(40) VALUE "ponte jk".
031800     03  FILLER PIC X(40) VALUE "torre de tv".
031900*
032000 01  TAB-INSTITUC REDEFINES TAB-INSTITUC-DISP.
032100     03  TAB-INST-TERMO  PIC X(40) OCCURS 140 TIMES.
032200*
032300*********************************************
032400* TABELA DE ARTISTAS CONSAGRADOS DO PATRIMO- *
032500* NIO DO DISTRITO FEDERAL (CONTEXTO ARTIST.) *
032600*********************************************
032700 01  TAB-ARTISTA-DISP.
032800     03  FILLER PIC X(30) VALUE "athos bulcao".
032900     03  FILLER PIC X(30) VALUE "athos bulsao".
033000     03  FILLER PIC X(30) VALUE "burle marx".
033100     03  FILLER PIC X(30) VALUE "roberto burle marx".
033200     03  FILLER PIC X(30) VALUE "oscar niemeyer".
033300     03  FILLER PIC X(30) VALUE "candido portinari".
033400     03  FILLER PIC X(30) VALUE "portinari".
033500     03  FILLER PIC X(30) VALUE "di cavalcanti".
033600     03  FILLER PIC X(30) VALUE "tarsila do amaral".
033700     03  FILLER PIC X(30) VALUE "alfredo volpi".
033800     03  FILLER PIC X(30) VALUE "marianne peretti".
033900     03  FILLER PIC X(30) VALUE "gugon".
034000*
034100 01  TAB-ARTISTA REDEFINES TAB-ARTISTA-DISP.
034200     03  TAB-ART-NOME    PIC X(30) OCCURS 12 TIMES.
034300*
034400*********************************************
034500* FILA DE REVISAO HUMANA ACUMULADA NO LOTE  *
034600*********************************************
034700 01  TAB-REVISAO.
034800     03  REVAC-ENTRY OCCURS 2000 TIMES.
034900         05  REVAC-ID         PIC 9(06) VALUE ZERO.
035000         05  REVAC-PRIOR      PIC X(05) VALUE SPACES.
035100         05  REVAC-TIPO       PIC X(16) VALUE SPACES.
035200         05  REVAC-VALOR      PIC X(80) VALUE SPACES.
035300         05  REVAC-VALOR-MIN  PIC X(80) VALUE SPACES.
035400         05  REVAC-SCORE      PIC 9V99  VALUE ZERO.
035500         05  REVAC-MOTIVO     PIC X(24) VALUE SPACES.
035600         05  REVAC-TRECHO     PIC X(200) VALUE SPACES.
035700         05  REVAC-RANK       PIC 9(02) COMP VALUE ZERO.
035800     03  FILLER               PIC X(02).
035900*
036000******************************************
036100* AREA DE MENSAGEM / RELOGIO DE ESPERA   *
036200******************************************
036300 01  WS-MENSAGEM.
036400     03  MENS                PIC X(60) VALUE SPACES.
036500     03  LIMPA               PIC X(60) VALUE SPACES.
036600     03  W-CONT              PIC 9(06) COMP VALUE ZERO.
036700     03  FILLER              PIC X(02).
036800*
036900******************************************
037000* AREA DE TRABALHO DO REGISTRO CORRENTE  *
037100******************************************
037200 01  WS-REGISTRO-ATUAL.
037300     03  WS-CONTEM-PII       PIC X(05) VALUE "FALSE".
037400     03  WS-TIPOS-ACHADOS    PIC X(80) VALUE SPACES.
037500     03  WS-CONFIANCA-MAX    PIC 9V99  VALUE ZERO.
037600     03  FILLER              PIC X(02).
037700*
037800 01  WS-VALOR-TRAB           PIC X(80) VALUE SPACES.
037900 01  WS-MOTIVO-TRAB          PIC X(24) VALUE SPACES.
037950 01  WS-PRIOR-TRAB           PIC X(05) VALUE SPACES.
037960 01  WS-PERCENTUAL           PIC 999V99 VALUE ZERO.
038000 01  WS-TRECHO-TRAB          PIC X(200) VALUE SPACES.
038100*
038200*-----------------------------------------------------------------
038300 PROCEDURE DIVISION.
038400 INICIO.
038500*
038600****************************
038700* ABERTURA DE ARQUIVOS     *
038800****************************
038900 0100-ABRIR-ARQUIVOS.
039000     OPEN INPUT  VIG-REQFIL
039100     IF ST-ERRO NOT = "00"
039200         MOVE "ERRO NA ABERTURA DO ARQUIVO VIGREQ" TO MENS
039300         PERFORM ROT-MENS THRU ROT-MENS-FIM
039400         GO TO ROT-FIM.
039500*
039600     OPEN OUTPUT VIG-RESFIL
039700     IF ST-ERRO NOT = "00"
039800         MOVE "ERRO NA ABERTURA DO ARQUIVO VIGRES" TO MENS
039900         PERFORM ROT-MENS THRU ROT-MENS-FIM
040000         GO TO ROT-FIM.
040100*
040200     OPEN OUTPUT VIG-REVFIL
040300     IF ST-ERRO NOT = "00"
040400         MOVE "ERRO NA ABERTURA DO ARQUIVO VIGREV" TO MENS
040500         PERFORM ROT-MENS THRU ROT-MENS-FIM
040600         GO TO ROT-FIM.
040700*
040800****************************
040900* LACO PRINCIPAL DO LOTE   *
041000****************************
041100 LER-REQ.
041200     READ VIG-REQFIL
041300     IF ST-ERRO NOT = "00"
041400         IF ST-ERRO = "10"
041500             GO TO 7000-GRAVA-REVISAO
041600         ELSE
041700             MOVE "ERRO NA LEITURA DO ARQUIVO VIGREQ" TO MENS
041800             PERFORM ROT-MENS THRU ROT-MENS-FIM
041900             GO TO ROT-FIM
042000     ELSE
042100         NEXT SENTENCE.
042200*
042300     ADD 1 TO WS-TOTAL-REG.
042400     PERFORM 1100-NORMALIZA-TEXTO THRU 1100-EXIT.
042500     PERFORM 1200-LIMPA-DETALHES THRU 1200-EXIT.
042600*
042700     IF WS-TAM-TEXTO = ZERO
042800         GO TO 3000-MONTA-RESULTADO.
042900*
043000     PERFORM 2100-VARRE-CPF-FORMATADO THRU 2100-EXIT.
043100     PERFORM 2200-VARRE-CPF-NUMERICO  THRU 2200-EXIT.
043200     PERFORM 2300-VARRE-EMAIL         THRU 2300-EXIT.
043300     PERFORM 2400-VARRE-TELEFONE      THRU 2400-EXIT.
043400     PERFORM 2500-VARRE-RG            THRU 2500-EXIT.
043500     PERFORM 2700-VARRE-NOMES         THRU 2700-EXIT.
043600     PERFORM 2800-VARRE-CONTEXTO      THRU 2800-EXIT.
043633*         ESTE PASSO PRECISA RODAR ANTES DE GRAVAR O REG-RESULTADO - E
043666*         ELE QUE DECIDE O CONTEM-PII/TIPOS/CONFIANCA DO LOTE.
043700*
043800 3000-MONTA-RESULTADO.
043900     PERFORM 3100-AGREGA-RESULTADO THRU 3100-EXIT.
044000     PERFORM 3200-GRAVA-RESULTADO  THRU 3200-EXIT.
044100     PERFORM 4000-ANALISA-REVISAO  THRU 4000-EXIT.
044200     GO TO LER-REQ.
044300*
044400*-----------------------------------------------------------------
044500* 1100 - PRE-PROCESSADOR DE TEXTO
044600* BRANCO/NULO OU "NAN" (SEM DISTINCAO DE CAIXA) VIRA VAZIO;
044700* REMOVE CARACTERES DE CONTROLE; QUEBRA DE LINHA E TAB CONTAM
044800* COMO BRANCO; COLAPSA SEQUENCIAS DE BRANCO E CORTA AS PONTAS.
044900*-----------------------------------------------------------------
045000 1100-NORMALIZA-TEXTO.
045100     MOVE SPACES TO WS-TEXTO-LIMPO WS-TEXTO-MAIUS.
045200     MOVE ZERO   TO WS-TAM-TEXTO.
045300     MOVE ZERO   TO WS-QTD-TEL-VISTOS.
045400     MOVE SPACES TO WS-TELEFONES-VISTOS.
045500*
045600     IF REQ-TEXTO = SPACES
045700         GO TO 1100-EXIT.
045800*
046300     MOVE ZERO TO WS-I.
046400     MOVE ZERO TO WS-J.
046433*         COPIA CARACTER A CARACTER TROCANDO TAB/CONTROLE POR BRANCO -
046466*         PREPARA O TEXTO PARA O COLAPSO DE ESPACOS A SEGUIR.
046500 1110-COPIA-CARACTER.
046600     ADD 1 TO WS-I
046700     IF WS-I > 1000
046800         GO TO 1100-COLAPSA.
046900     IF REQ-TEXTO(WS-I:1) = LOW-VALUE
047000         GO TO 1100-COLAPSA.
047100*         CARACTERES DE CONTROLE (00-08,11,12,14-31,127) SAO
047200*         DESCARTADOS; TAB E QUEBRA DE LINHA VIRAM BRANCO.
047300     IF REQ-TEXTO(WS-I:1) < " " OR REQ-TEXTO(WS-I:1) = X"7F"
047400         IF REQ-TEXTO(WS-I:1) = X"09" OR REQ-TEXTO(WS-I:1) = X"0A"
047500                               OR REQ-TEXTO(WS-I:1) = X"0D"
047600             ADD 1 TO WS-J
047700             MOVE " " TO WS-CARACTERE(WS-J)
047800         ELSE
047900             NEXT SENTENCE
048000     ELSE
048100         ADD 1 TO WS-J
048200         MOVE REQ-TEXTO(WS-I:1) TO WS-CARACTERE(WS-J).
048300     GO TO 1110-COPIA-CARACTER.
048325*         TIRA ESPACO DUPLICADO (E TAB/QUEBRA DE LINHA, JA CONVERTIDOS
048350*         EM BRANCO NA COPIA DO CARACTER) PARA NAO CONTAR DUAS VEZES A
048375*         MESMA OCORRENCIA SO PORQUE O TEXTO ORIGINAL TEM FORMATACAO.
048400*
048500 1100-COLAPSA.
048600*         COLAPSA BRANCOS REPETIDOS E CORTA PONTAS.
048700     MOVE ZERO TO WS-I.
048800     MOVE ZERO TO WS-TAM-TEXTO.
048900     MOVE SPACES TO WS-TEXTO-MAIUS.
049000 1120-COLAPSA-LOOP.
049100     ADD 1 TO WS-I
049200     IF WS-I > WS-J
049300         GO TO 1130-CORTA-PONTAS.
049400     IF WS-CARACTERE(WS-I) = " " AND WS-TAM-TEXTO = ZERO
049500         GO TO 1120-COLAPSA-LOOP.
049600     IF WS-CARACTERE(WS-I) = " "
049700         IF WS-CARACTERE-MAI(WS-TAM-TEXTO) = " "
049800             GO TO 1120-COLAPSA-LOOP.
049900     ADD 1 TO WS-TAM-TEXTO
050000     MOVE WS-CARACTERE(WS-I) TO WS-CARACTERE-MAI(WS-TAM-TEXTO).
050100     GO TO 1120-COLAPSA-LOOP.
050133*         TIRA O BRANCO QUE SOBROU NA PONTA DIREITA DEPOIS DO COLAPSO -
050166*         SEM ISSO WS-TAM-TEXTO FICARIA MAIOR DO QUE O TEXTO DE FATO.
050200*
050300 1130-CORTA-PONTAS.
050400*         WS-CARACTERE-MAI (VIA REDEFINES DE WS-TEXTO-MAIUS) E
050500*         USADO AQUI SO COMO AREA DE MONTAGEM; COPIA O RESULTADO
050600*         DE VOLTA PARA WS-TEXTO-LIMPO E DEPOIS TIRA A CAIXA.
050700     IF WS-TAM-TEXTO > ZERO
050800         IF WS-CARACTERE-MAI(WS-TAM-TEXTO) = " "
050900             SUBTRACT 1 FROM WS-TAM-TEXTO
051000             GO TO 1130-CORTA-PONTAS.
051100*
051200     MOVE WS-TEXTO-MAIUS TO WS-TEXTO-LIMPO.
051300     MOVE WS-TEXTO-LIMPO TO WS-TEXTO-MAIUS.
051400     INSPECT WS-TEXTO-MAIUS
051500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
051600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
051620*         "NAN" (RESIDUO DE EXPORTACAO DO SISTEMA DE ORIGEM) SO
051640*         CONTA SE FOR O CAMPO INTEIRO, JA SEM CAIXA E SEM AS
051660*         PONTAS - "NANOTECNOLOGIA..." OU "NAN-2024 PROTOCOLO..."
051670*         NAO SAO.
051680     IF WS-TAM-TEXTO = 3 AND WS-TEXTO-MAIUS(1:3) = "NAN"
051690         MOVE SPACES TO WS-TEXTO-LIMPO WS-TEXTO-MAIUS
051695         MOVE ZERO   TO WS-TAM-TEXTO.
051700 1100-EXIT.
051800     EXIT.
051833*         PRECISA RODAR A CADA REGISTRO NOVO - SENAO OS DETALHES DO
051866*         REGISTRO ANTERIOR FICARIAM MISTURADOS COM OS DESTE.
051900*
052000 1200-LIMPA-DETALHES.
052100     MOVE ZERO   TO WS-QTD-DETALHE.
052200     MOVE SPACES TO TAB-DETALHE.
052300 1200-EXIT.
052400     EXIT.
052500*
052600*-----------------------------------------------------------------
052700* 2100 - CPF FORMATADO  DDD.DDD.DDD-DD   (CONF. 0,95)
052800* SUPRIMIDO QUANDO, NA JANELA DE 50 POSICOES ANTES A 30 DEPOIS
052900* DO INICIO DO ACHADO, APARECER SEI/NUP/PROCESSO/PROTOCOLO
053000* (CONTEXTO DE NUMERO DE PROCESSO ADMINISTRATIVO).
053100*-----------------------------------------------------------------
053200 2100-VARRE-CPF-FORMATADO.
053300     MOVE 1 TO WS-POS.
053400 2110-LOOP-CPF-FMT.
053500     IF WS-POS > WS-TAM-TEXTO - 13
053600         GO TO 2100-EXIT.
053700     IF WS-CARACTERE(WS-POS)     IS VIG-DIGITO AND
053800        WS-CARACTERE(WS-POS + 1) IS VIG-DIGITO AND
053900        WS-CARACTERE(WS-POS + 2) IS VIG-DIGITO AND
054000        WS-CARACTERE(WS-POS + 3) = "."          AND
054100        WS-CARACTERE(WS-POS + 4) IS VIG-DIGITO AND
054200        WS-CARACTERE(WS-POS + 5) IS VIG-DIGITO AND
054300        WS-CARACTERE(WS-POS + 6) IS VIG-DIGITO AND
054400        WS-CARACTERE(WS-POS + 7) = "."          AND
054500        WS-CARACTERE(WS-POS + 8) IS VIG-DIGITO AND
054600        WS-CARACTERE(WS-POS + 9) IS VIG-DIGITO AND
054700        WS-CARACTERE(WS-POS +10) IS VIG-DIGITO AND
054800        WS-CARACTERE(WS-POS +11) = "-"          AND
054900        WS-CARACTERE(WS-POS +12) IS VIG-DIGITO AND
055000        WS-CARACTERE(WS-POS +13) IS VIG-DIGITO
055100         PERFORM 2120-TESTA-CONTEXTO-PROC THRU 2120-EXIT
055200         IF NOT WS-ACHOU-SIM
055300             MOVE WS-TEXTO-LIMPO(WS-POS:14) TO WS-VALOR-TRAB
055400             PERFORM 2190-ACRESCENTA-DETALHE THRU 2190-EXIT
055500             MOVE "cpf" TO DET-TIPO(WS-QTD-DETALHE)
055700             MOVE .95 TO DET-SCORE(WS-QTD-DETALHE).
055800     ADD 1 TO WS-POS.
055900     GO TO 2110-LOOP-CPF-FMT.
056000*
056050 2100-EXIT.
056080     EXIT.
056083*         EVITA CONTAR O MESMO NUMERO DE 3 GRUPOS DE 3 DIGITOS COMO
056086*         CPF QUANDO NA VERDADE E UM NUMERO DE PROCESSO/SEI/PROTOCOLO.
056090*
056100 2120-TESTA-CONTEXTO-PROC.
056200*         JANELA DE 50 ANTES / 30 DEPOIS DO INICIO DO ACHADO.
056300     MOVE "N" TO WS-ACHOU.
056400     IF WS-POS > 50
056500         COMPUTE WS-INI = WS-POS - 50
056600     ELSE
056700         MOVE 1 TO WS-INI.
056800     COMPUTE WS-FIM-JAN = WS-POS + 30.
056900     IF WS-FIM-JAN > WS-TAM-TEXTO
057000         MOVE WS-TAM-TEXTO TO WS-FIM-JAN.
057100*
057200     MOVE WS-INI TO WS-J.
057300 2121-LOOP-CTX-PROC.
057400     IF WS-J > WS-FIM-JAN - 2
057450         GO TO 2120-EXIT.
057500     IF WS-TEXTO-MAIUS(WS-J:3) = "SEI"  OR
057600        WS-TEXTO-MAIUS(WS-J:3) = "NUP"  OR
057700        WS-TEXTO-MAIUS(WS-J:8) = "PROCESSO" OR
057800        WS-TEXTO-MAIUS(WS-J:9) = "PROTOCOLO"
057900         MOVE "S" TO WS-ACHOU.
057950     ADD 1 TO WS-J.
057980     GO TO 2121-LOOP-CTX-PROC.
058100 2120-EXIT.
058200     EXIT.
058300*
058400*-----------------------------------------------------------------
058500* 2190 - ACRESCENTA UM DETALHE NA TABELA DA OCORRENCIA CORRENTE
058600*-----------------------------------------------------------------
058700 2190-ACRESCENTA-DETALHE.
058800     IF WS-QTD-DETALHE > 49
058900         GO TO 2190-EXIT.
059000     ADD 1 TO WS-QTD-DETALHE.
059100     MOVE WS-VALOR-TRAB TO DET-VALOR(WS-QTD-DETALHE).
059200 2190-EXIT.
059300     EXIT.
059400*
059500*-----------------------------------------------------------------
059600* 2200 - CPF NUMERICO COM CONTEXTO: LITERAL "CPF" SEGUIDA DE
059700* 11 DIGITOS (CONF. 0,90). SUPRIMIDO SE, NA JANELA DE 30 ANTES
059800* A 15 DEPOIS, APARECER CDA/CNH/NIS/MATRICULA/RNE/PIS/PASEP
059900* SEGUIDO DE 11 DIGITOS (OUTRO DOCUMENTO, NAO CPF).
060000*-----------------------------------------------------------------
060100 2200-VARRE-CPF-NUMERICO.
060200     MOVE 1 TO WS-POS.
060300 2210-LOOP-CPF-NUM.
060400     IF WS-POS > WS-TAM-TEXTO - 2
060500         GO TO 2200-EXIT.
060600     IF WS-TEXTO-MAIUS(WS-POS:3) NOT = "CPF"
060700         ADD 1 TO WS-POS
060800         GO TO 2210-LOOP-CPF-NUM.
060900*
061000     COMPUTE WS-I = WS-POS + 3.
061033*         PULA ":" E BRANCO ENTRE A PALAVRA "CPF" E OS DIGITOS
061066*         ("CPF: 123...", "CPF 123...", "CPF123..." TODOS VALEM).
061100 2215-PULA-SEPARADOR.
061200     IF WS-I <= WS-TAM-TEXTO
061300         IF WS-CARACTERE(WS-I) = ":" OR WS-CARACTERE(WS-I) = " "
061400             ADD 1 TO WS-I
061500             GO TO 2215-PULA-SEPARADOR.
061600*
061700     IF WS-I + 10 > WS-TAM-TEXTO
061800         ADD 1 TO WS-POS
061900         GO TO 2210-LOOP-CPF-NUM.
062000*
062100     MOVE "S" TO WS-ACHOU.
062150     MOVE WS-I TO WS-J.
062200 2212-LOOP-DIGITO-CPF.
062220     IF WS-J > WS-I + 10
062240         GO TO 2212-FIM.
062260     IF WS-CARACTERE(WS-J) NOT IS VIG-DIGITO
062280         MOVE "N" TO WS-ACHOU.
062300     ADD 1 TO WS-J.
062400     GO TO 2212-LOOP-DIGITO-CPF.
062450 2212-FIM.
062500*         FRONTEIRA DIREITA: OS 11 DIGITOS TEM QUE TERMINAR EM NAO-
062520*         DIGITO (OU NO FIM DO TEXTO) - SENAO "CPF123456789012" SERIA
062540*         ACEITO USANDO SO OS 11 PRIMEIROS DIGITOS DE UM NUMERO MAIOR.
062560     IF WS-I + 11 <= WS-TAM-TEXTO
062580         IF WS-CARACTERE(WS-I + 11) IS VIG-DIGITO
062590             MOVE "N" TO WS-ACHOU.
062600*
062700     IF WS-ACHOU-SIM
062800         PERFORM 2220-TESTA-OUTRO-DOC THRU 2220-EXIT
062900         IF NOT WS-DUPLICADO-SIM
063000             MOVE WS-TEXTO-LIMPO(WS-I:11) TO WS-VALOR-TRAB
063100             PERFORM 2190-ACRESCENTA-DETALHE THRU 2190-EXIT
063200             MOVE "cpf" TO DET-TIPO(WS-QTD-DETALHE)
063300             MOVE .90 TO DET-SCORE(WS-QTD-DETALHE).
063400     ADD 1 TO WS-POS.
063500     GO TO 2210-LOOP-CPF-NUM.
063600*
063650 2200-EXIT.
063680     EXIT.
063683*         CDA/CNH/NIS/MATRICULA TAMBEM TEM 11 DIGITOS - SEM ESSA
063686*         JANELA DE CONTEXTO, VIRARIAM CPF FALSO-POSITIVO.
063690*
063700 2220-TESTA-OUTRO-DOC.
063800*         JANELA DE 30 ANTES / 15 DEPOIS DO "CPF" ACHADO.
063900     MOVE "N" TO WS-DUPLICADO.
064000     IF WS-POS > 30
064100         COMPUTE WS-INI = WS-POS - 30
064200     ELSE
064300         MOVE 1 TO WS-INI.
064400     COMPUTE WS-FIM-JAN = WS-POS + 15.
064500     IF WS-FIM-JAN > WS-TAM-TEXTO
064600         MOVE WS-TAM-TEXTO TO WS-FIM-JAN.
064700*
064750     MOVE WS-INI TO WS-J.
064800 2221-LOOP-OUTRO-DOC.
064820     IF WS-J > WS-FIM-JAN - 2
064840         GO TO 2220-EXIT.
065000     IF WS-TEXTO-MAIUS(WS-J:3) = "CDA"  OR
065100        WS-TEXTO-MAIUS(WS-J:3) = "CNH"  OR
065200        WS-TEXTO-MAIUS(WS-J:3) = "NIS"  OR
065300        WS-TEXTO-MAIUS(WS-J:3) = "RNE"  OR
065400        WS-TEXTO-MAIUS(WS-J:3) = "PIS"  OR
065500        WS-TEXTO-MAIUS(WS-J:5) = "PASEP"
065600         MOVE "S" TO WS-DUPLICADO.
065650     ADD 1 TO WS-J.
065700     GO TO 2221-LOOP-OUTRO-DOC.
065800 2220-EXIT.
065900     EXIT.
066000*
066100*-----------------------------------------------------------------
066200* 2300 - E-MAIL (CONF. 0,95)
066300*-----------------------------------------------------------------
066400 2300-VARRE-EMAIL.
066500     MOVE 1 TO WS-POS.
066600 2310-LOOP-EMAIL.
066700     IF WS-POS > WS-TAM-TEXTO
066800         GO TO 2300-EXIT.
066900     IF WS-CARACTERE(WS-POS) NOT = "@"
067000         ADD 1 TO WS-POS
067100         GO TO 2310-LOOP-EMAIL.
067200*
067300*         ANDA PARA TRAS ENQUANTO FOR CARACTERE VALIDO DE LOCAL.
067400     MOVE WS-POS TO WS-I.
067433*         VOLTA PARA A ESQUERDA DO "@" ATE ACHAR O INICIO DA PARTE
067466*         LOCAL DO E-MAIL (ONDE PARA UM ESPACO OU PONTUACAO DE FRASE).
067500 2320-VOLTA-LOCAL.
067600     IF WS-I = 1
067700         GO TO 2330-AVANCA-DOMINIO.
067800     IF WS-CARACTERE(WS-I - 1) IS VIG-DIGITO OR
067900        WS-CARACTERE(WS-I - 1) IS VIG-MAIUSCULA OR
068000        WS-CARACTERE(WS-I - 1) IS VIG-MINUSCULA OR
068100        WS-CARACTERE(WS-I - 1) = "." OR
068200        WS-CARACTERE(WS-I - 1) = "_" OR
068300        WS-CARACTERE(WS-I - 1) = "%" OR
068400        WS-CARACTERE(WS-I - 1) = "+" OR
068500        WS-CARACTERE(WS-I - 1) = "-"
068600         SUBTRACT 1 FROM WS-I
068700         GO TO 2320-VOLTA-LOCAL.
068733*         ANDA ATE O PROXIMO ESPACO/PONTUACAO QUE NAO FAZ PARTE DO
068766*         DOMINIO PARA SABER ONDE O ENDERECO DE E-MAIL TERMINA.
068800*
068900 2330-AVANCA-DOMINIO.
069000     IF WS-I = WS-POS
069100         ADD 1 TO WS-POS
069200         GO TO 2310-LOOP-EMAIL.
069300     MOVE WS-POS TO WS-J.
069400 2340-AVANCA-DOMINIO-LOOP.
069500     IF WS-J >= WS-TAM-TEXTO
069600         GO TO 2350-CHECA-DOMINIO.
069700     IF WS-CARACTERE(WS-J + 1) IS VIG-DIGITO OR
069800        WS-CARACTERE(WS-J + 1) IS VIG-MAIUSCULA OR
069900        WS-CARACTERE(WS-J + 1) IS VIG-MINUSCULA OR
070000        WS-CARACTERE(WS-J + 1) = "." OR
070100        WS-CARACTERE(WS-J + 1) = "-"
070200         ADD 1 TO WS-J
070300         GO TO 2340-AVANCA-DOMINIO-LOOP.
070333*         EXIGE PELO MENOS UM PONTO NO DOMINIO (X.YY) - SENAO
070366*         "FULANO@TRABALHO" SEM TLD VIRARIA E-MAIL FALSO-POSITIVO.
070400*
070500 2350-CHECA-DOMINIO.
070600*         PRECISA TER UM PONTO E PELO MENOS 2 LETRAS APOS ELE,
070700*         ANTES DE WS-J, PARA SER UM DOMINIO VALIDO.
070800     IF WS-J - WS-POS < 3
070900         ADD 1 TO WS-POS
071000         GO TO 2310-LOOP-EMAIL.
071100*
071200     MOVE WS-TEXTO-LIMPO(WS-I:WS-J - WS-I + 1) TO WS-VALOR-TRAB.
071300     PERFORM 2190-ACRESCENTA-DETALHE THRU 2190-EXIT.
071400     MOVE "email" TO DET-TIPO(WS-QTD-DETALHE).
071500     MOVE .95 TO DET-SCORE(WS-QTD-DETALHE).
071600     MOVE WS-J TO WS-POS.
071700     ADD 1 TO WS-POS.
071800     GO TO 2310-LOOP-EMAIL.
071900 2300-EXIT.
072000     EXIT.
072100*
072200*-----------------------------------------------------------------
072300* 2400 - TELEFONE NACIONAL  (DD) DDDD[D]-DDDD  (CONF. 0,90)
072400* E INTERNACIONAL +55 (DD) DDDD[D]-DDDD  (CONF. 0,90).
072500* VALORES DE TELEFONE NAO SE REPETEM NO MESMO REGISTRO.
072600*-----------------------------------------------------------------
072700 2400-VARRE-TELEFONE.
072800     MOVE 1 TO WS-POS.
072900 2410-LOOP-TELEFONE.
073000     IF WS-POS > WS-TAM-TEXTO - 8
073100         GO TO 2400-EXIT.
073200*
073300     IF WS-CARACTERE(WS-POS) = "(" AND
073400        WS-CARACTERE(WS-POS+1) IS VIG-DIGITO AND
073500        WS-CARACTERE(WS-POS+2) IS VIG-DIGITO AND
073600        WS-CARACTERE(WS-POS+3) = ")"
073700         PERFORM 2420-CASA-RESTO-FONE THRU 2420-EXIT
073800         IF WS-ACHOU-SIM
073900             PERFORM 2450-REGISTRA-TELEFONE THRU 2450-EXIT.
074000*
074100     IF WS-CARACTERE(WS-POS) = "+" AND
074200        WS-TEXTO-LIMPO(WS-POS + 1:2) = "55"
074300         COMPUTE WS-I = WS-POS + 3
074400         PERFORM 2430-CASA-DDI THRU 2430-EXIT
074500         IF WS-ACHOU-SIM
074600             PERFORM 2450-REGISTRA-TELEFONE THRU 2450-EXIT.
074700*
074800     ADD 1 TO WS-POS.
074900     GO TO 2410-LOOP-TELEFONE.
075000*
075050 2400-EXIT.
075080     EXIT.
075083*         CASA OS 4-5 DIGITOS E O HIFEN OPCIONAL DEPOIS DO DDD JA
075086*         CONFIRMADO PELO CHAMADOR.
075090*
075100 2420-CASA-RESTO-FONE.
075200*         A PARTIR DE WS-POS+4, ESPACOS, 4 OU 5 DIGITOS, HIFEN
075300*         OPCIONAL, 4 DIGITOS.
075400     MOVE "N" TO WS-ACHOU.
075500     COMPUTE WS-I = WS-POS + 4.
075533*         PULA O BRANCO OPCIONAL ENTRE O FECHA-PARENTESE DO DDD E O
075566*         RESTO DO NUMERO.
075600 2421-PULA-ESPACO.
075700     IF WS-I <= WS-TAM-TEXTO AND WS-CARACTERE(WS-I) = " "
075800         ADD 1 TO WS-I
075900         GO TO 2421-PULA-ESPACO.
076000     PERFORM 2440-CASA-MIOLO-FONE THRU 2440-EXIT.
076100 2420-EXIT.
076200     EXIT.
076233*         VERSAO COM +55 NA FRENTE - PRECISOU DE ROTINA PROPRIA PORQUE
076266*         O PARENTESE DO DDD AQUI E OPCIONAL.
076300*
076400 2430-CASA-DDI.
076500     MOVE "N" TO WS-ACHOU.
076600     IF WS-CARACTERE(WS-I) = " "
076700         ADD 1 TO WS-I.
076800     IF WS-CARACTERE(WS-I) = "("
076900         ADD 1 TO WS-I
077000         IF WS-CARACTERE(WS-I) IS VIG-DIGITO AND
077100            WS-CARACTERE(WS-I + 1) IS VIG-DIGITO AND
077200            WS-CARACTERE(WS-I + 2) = ")"
077300             COMPUTE WS-I = WS-I + 3
077400         ELSE
077500             GO TO 2430-EXIT.
077600     ELSE
077700         IF WS-CARACTERE(WS-I) IS VIG-DIGITO AND
077800            WS-CARACTERE(WS-I + 1) IS VIG-DIGITO
077900             ADD 2 TO WS-I
078000         ELSE
078100             GO TO 2430-EXIT.
078150*         MESMA FUNCAO DE 2421, SO QUE NA VARIANTE COM +55 NA FRENTE.
078200 2431-PULA-ESPACO-DDI.
078300     IF WS-I <= WS-TAM-TEXTO AND WS-CARACTERE(WS-I) = " "
078400         ADD 1 TO WS-I
078500         GO TO 2431-PULA-ESPACO-DDI.
078600     PERFORM 2440-CASA-MIOLO-FONE THRU 2440-EXIT.
078700 2430-EXIT.
078800     EXIT.
078833*         MESMA LOGICA DO TELEFONE NACIONAL, SO QUE A PARTIR DA
078866*         POSICAO ONDE O DDI JA FOI CONSUMIDO.
078900*
079000 2440-CASA-MIOLO-FONE.
079100*         4 OU 5 DIGITOS, HIFEN/ESPACO OPCIONAL, 4 DIGITOS.
079200     MOVE "N" TO WS-ACHOU.
079300     MOVE WS-I TO WS-J.
079400     IF NOT (WS-CARACTERE(WS-J) IS VIG-DIGITO AND
079500             WS-CARACTERE(WS-J+1) IS VIG-DIGITO AND
079600             WS-CARACTERE(WS-J+2) IS VIG-DIGITO AND
079700             WS-CARACTERE(WS-J+3) IS VIG-DIGITO)
079800         GO TO 2440-EXIT.
079900     ADD 4 TO WS-J.
080000     IF WS-CARACTERE(WS-J) IS VIG-DIGITO
080100         ADD 1 TO WS-J.
080200     IF WS-CARACTERE(WS-J) = "-" OR WS-CARACTERE(WS-J) = " "
080300         ADD 1 TO WS-J.
080400     IF WS-CARACTERE(WS-J)   IS VIG-DIGITO AND
080500        WS-CARACTERE(WS-J+1) IS VIG-DIGITO AND
080600        WS-CARACTERE(WS-J+2) IS VIG-DIGITO AND
080700        WS-CARACTERE(WS-J+3) IS VIG-DIGITO
080800         MOVE "S" TO WS-ACHOU
080900         COMPUTE WS-FIM-JAN = WS-J + 3.
081000 2440-EXIT.
081100     EXIT.
081133*         GRAVA O TELEFONE ACHADO SO SE AINDA NAO TIVER SIDO VISTO -
081166*         UM NUMERO REPETIDO NO MESMO OFICIO NAO E OCORRENCIA NOVA.
081200*
081300 2450-REGISTRA-TELEFONE.
081400     MOVE WS-TEXTO-LIMPO(WS-I:WS-FIM-JAN - WS-I + 1)
081500                                               TO WS-VALOR-TRAB.
081600     PERFORM 2460-JA-VISTO THRU 2460-EXIT.
081700     IF NOT WS-DUPLICADO-SIM
081800         ADD 1 TO WS-QTD-TEL-VISTOS
081900         IF WS-QTD-TEL-VISTOS <= 30
082000             MOVE WS-VALOR-TRAB TO
082100                             WS-TEL-VALOR(WS-QTD-TEL-VISTOS)
082200         PERFORM 2190-ACRESCENTA-DETALHE THRU 2190-EXIT
082300         MOVE "telefone" TO DET-TIPO(WS-QTD-DETALHE)
082400         MOVE .90 TO DET-SCORE(WS-QTD-DETALHE).
082500     MOVE WS-FIM-JAN TO WS-POS.
082600 2450-EXIT.
082700     EXIT.
082733*         TABELA PEQUENA (poucos TELEFONES POR OFICIO) - VARREDURA
082766*         LINEAR BASTA, NAO PRECISA DE SEARCH/INDEXACAO.
082800*
082900 2460-JA-VISTO.
083000     MOVE "N" TO WS-DUPLICADO.
083050     MOVE 1 TO WS-K.
083100 2461-LOOP-JA-VISTO.
083120     IF WS-K > WS-QTD-TEL-VISTOS
083140         GO TO 2460-EXIT.
083300     IF WS-TEL-VALOR(WS-K) = WS-VALOR-TRAB
083400         MOVE "S" TO WS-DUPLICADO.
083450     ADD 1 TO WS-K.
083500     GO TO 2461-LOOP-JA-VISTO.
083600 2460-EXIT.
083700     EXIT.
083800*
083900*-----------------------------------------------------------------
084000* 2500 - RG: PALAVRA "RG" SEGUIDA DE DIGITOS/PONTOS/HIFENS
084100* (CONF. 0,85). O VALOR DETECTADO INCLUI O PREFIXO "RG".
084200*-----------------------------------------------------------------
084300 2500-VARRE-RG.
084400     MOVE 1 TO WS-POS.
084500 2510-LOOP-RG.
084600     IF WS-POS > WS-TAM-TEXTO - 1
084700         GO TO 2500-EXIT.
084800     IF WS-TEXTO-MAIUS(WS-POS:2) NOT = "RG"
084900         ADD 1 TO WS-POS
085000         GO TO 2510-LOOP-RG.
085100*         PALAVRA DELIMITADA: NAO PODE VIR COLADA EM OUTRA LETRA.
085200     IF WS-POS > 1
085300         IF WS-CARACTERE(WS-POS - 1) IS VIG-MAIUSCULA OR
085400            WS-CARACTERE(WS-POS - 1) IS VIG-MINUSCULA
085500             ADD 1 TO WS-POS
085600             GO TO 2510-LOOP-RG.
085700     IF WS-POS + 2 <= WS-TAM-TEXTO
085800         IF WS-CARACTERE(WS-POS + 2) IS VIG-MAIUSCULA OR
085900            WS-CARACTERE(WS-POS + 2) IS VIG-MINUSCULA
086000             ADD 1 TO WS-POS
086100             GO TO 2510-LOOP-RG.
086200*
086300     COMPUTE WS-I = WS-POS + 2.
086333*         PULA ":" E BRANCO ENTRE A PALAVRA "RG" E O NUMERO, IGUAL
086366*         A ROTINA DE CPF.
086400 2520-PULA-SEP-RG.
086500     IF WS-I <= WS-TAM-TEXTO
086600         IF WS-CARACTERE(WS-I) = ":" OR WS-CARACTERE(WS-I) = " "
086700             ADD 1 TO WS-I
086800             GO TO 2520-PULA-SEP-RG.
086900*
087000     MOVE WS-I TO WS-J.
087033*         RG NAO TEM TAMANHO FIXO NO BRASIL - ACEITA DIGITOS/PONTO/
087066*         HIFEN ATE ACHAR O PRIMEIRO CARACTER QUE NAO E NENHUM DELES.
087100 2530-CASA-DIGITOS-RG.
087200     IF WS-J <= WS-TAM-TEXTO
087300         IF WS-CARACTERE(WS-J) IS VIG-DIGITO OR
087400            WS-CARACTERE(WS-J) = "." OR WS-CARACTERE(WS-J) = "-"
087500             ADD 1 TO WS-J
087600             GO TO 2530-CASA-DIGITOS-RG.
087700*
087800     IF WS-J = WS-I
087900         ADD 1 TO WS-POS
088000         GO TO 2510-LOOP-RG.
088100*
088200     MOVE WS-TEXTO-LIMPO(WS-POS:WS-J - WS-POS) TO WS-VALOR-TRAB.
088300     PERFORM 2190-ACRESCENTA-DETALHE THRU 2190-EXIT.
088400     MOVE "rg" TO DET-TIPO(WS-QTD-DETALHE).
088500     MOVE .85 TO DET-SCORE(WS-QTD-DETALHE).
088600     MOVE WS-J TO WS-POS.
088700     GO TO 2510-LOOP-RG.
088800 2500-EXIT.
088900     EXIT.
089000*
089100*-----------------------------------------------------------------
089200* 2700 - DETECTOR DE NOMES (HEURISTICO, SEM REDE NEURAL).
089300* CONTEXTO (CONF. 0,75): NOME/CIDADAO/CIDADA/SOLICITANTE/
089400* REQUERENTE SEGUIDO DE SEQUENCIA CAPITALIZADA, OU "EU,"/"EU ".
089500* GERAL (CONF. 0,60): 2+ PALAVRAS CAPITALIZADAS, PARTICULAS
089600* DE/DA/DO/DAS/DOS/E PERMITIDAS NO MEIO. FILTRO: 2 A 6 PALAVRAS
089700* E NAO INSTITUCIONAL (TABELA TAB-INSTITUC).
089800*-----------------------------------------------------------------
089900 2700-VARRE-NOMES.
090000     MOVE 1 TO WS-POS.
090100 2710-LOOP-NOMES.
090200     IF WS-POS > WS-TAM-TEXTO
090300         GO TO 2700-EXIT.
090400     IF WS-CARACTERE(WS-POS) NOT IS VIG-MAIUSCULA
090500         ADD 1 TO WS-POS
090600         GO TO 2710-LOOP-NOMES.
090700*
090800     PERFORM 2720-CASA-SEQ-CAPITAL THRU 2720-EXIT.
090900     IF WS-J > WS-I
091000         PERFORM 2730-CONTA-PALAVRAS THRU 2730-EXIT
091100         IF WS-K >= 2 AND WS-K <= 6
091200             MOVE WS-TEXTO-LIMPO(WS-I:WS-J - WS-I + 1)
091300                                             TO WS-VALOR-TRAB
091400             PERFORM 2740-TESTA-INSTITUCIONAL THRU 2740-EXIT
091500             IF NOT WS-INSTITUC-SIM
091600                 PERFORM 2190-ACRESCENTA-DETALHE THRU 2190-EXIT
091700                 MOVE "nome" TO DET-TIPO(WS-QTD-DETALHE)
091800                 PERFORM 2750-TESTA-CONTEXTO-NOME THRU 2750-EXIT.
091900     MOVE WS-J TO WS-POS.
092000     ADD 1 TO WS-POS.
092100     GO TO 2710-LOOP-NOMES.
092200*
092250 2700-EXIT.
092280     EXIT.
092283*         UM NOME DE PESSOA, PARA ESTE SISTEMA, E DUAS OU MAIS
092286*         PALAVRAS SEGUIDAS COMECANDO COM LETRA MAIUSCULA.
092290*
092300 2720-CASA-SEQ-CAPITAL.
092400*         WS-I/WS-J DELIMITAM A SEQUENCIA CAPITALIZADA A PARTIR
092500*         DE WS-POS: "Palavra" (" " | PARTICULA " ") "Palavra"...
092600     MOVE WS-POS TO WS-I.
092700     MOVE ZERO   TO WS-J.
092800     MOVE WS-POS TO WS-K.
092833*         CONFIRMA QUE A PALAVRA TEM PELO MENOS UMA LETRA MINUSCULA
092866*         APOS A INICIAL - "A B" (DUAS MAIUSCULAS SOLTAS) NAO E NOME.
092900 2721-CASA-PALAVRA.
093000*         PRIMEIRA LETRA MAIUSCULA, RESTANTE MINUSCULA/ACENTO.
093100     IF WS-CARACTERE(WS-K) NOT IS VIG-MAIUSCULA
093200         GO TO 2720-EXIT.
093300     ADD 1 TO WS-K.
093333*         ANDA PELAS LETRAS MINUSCULAS DA PALAVRA ATE ACHAR O BRANCO
093366*         QUE SEPARA DA PROXIMA PALAVRA.
093400 2722-CASA-MINUSCULAS.
093500     IF WS-K > WS-TAM-TEXTO
093600         GO TO 2723-FIM-PALAVRA.
093700     IF WS-CARACTERE(WS-K) IS VIG-MINUSCULA
093800         ADD 1 TO WS-K
093900         GO TO 2722-CASA-MINUSCULAS.
094000 2723-FIM-PALAVRA.
094100     MOVE WS-K TO WS-J.
094200     SUBTRACT 1 FROM WS-J.
094300     IF WS-K > WS-TAM-TEXTO OR WS-CARACTERE(WS-K) NOT = " "
094400         GO TO 2720-EXIT.
094500*         TENTA ENCAIXAR MAIS UMA PALAVRA (DIRETA OU POR
094600*         PARTICULA DE/DA/DO/DAS/DOS/E).
094700     ADD 1 TO WS-K.
094800     IF WS-CARACTERE(WS-K) IS VIG-MAIUSCULA
094900         GO TO 2721-CASA-PALAVRA.
095000     IF WS-TEXTO-LIMPO(WS-K:3) = "de "  OR
095100        WS-TEXTO-LIMPO(WS-K:3) = "da "  OR
095200        WS-TEXTO-LIMPO(WS-K:3) = "do "  OR
095300        WS-TEXTO-LIMPO(WS-K:2) = "e "
095400         ADD 3 TO WS-K
095500         GO TO 2721-CASA-PALAVRA.
095600     IF WS-TEXTO-LIMPO(WS-K:4) = "das " OR
095700        WS-TEXTO-LIMPO(WS-K:4) = "dos "
095800         ADD 4 TO WS-K
095900         GO TO 2721-CASA-PALAVRA.
096000     GO TO 2720-EXIT.
096100 2720-EXIT.
096200     EXIT.
096233*         CANDIDATO DE UMA SO PALAVRA ("JOAO" SOZINHO) NAO CONTA -
096266*         PRECISA DE NOME E SOBRENOME PARA SER TRATADO COMO PII.
096300*
096400 2730-CONTA-PALAVRAS.
096500     MOVE ZERO TO WS-K.
096600     MOVE "S"  TO WS-DUPLICADO.
096650 2731-LOOP-CONTA-PALAVRAS.
096680     IF WS-I > WS-J
096690         GO TO 2730-EXIT.
096700     IF WS-CARACTERE(WS-I) = " "
096800         MOVE "S" TO WS-DUPLICADO
096900     ELSE
097000         IF WS-DUPLICADO-SIM
097100             ADD 1 TO WS-K
097200         MOVE "N" TO WS-DUPLICADO.
097300     ADD 1 TO WS-I.
097400     GO TO 2731-LOOP-CONTA-PALAVRAS.
097500 2730-EXIT.
097600     EXIT.
097633*         "SECRETARIA DE ESTADO DE..." COMECA COM MAIUSCULA IGUAL A
097666*         NOME DE PESSOA - SO A TABELA DE ORGAOS SEPARA UM DO OUTRO.
097700*
097800 2740-TESTA-INSTITUCIONAL.
097900*         INSTITUCIONAL SE, EM MINUSCULAS, O CANDIDATO FOR IGUAL
098000*         A UM TERMO DA TABELA OU CONTIVER O TERMO (A VOLTA NAO
098100*         SE APLICA).
098200     MOVE "N" TO WS-INSTITUCIONAL.
098300     MOVE WS-VALOR-TRAB TO WS-TRECHO-TRAB.
098400     INSPECT WS-TRECHO-TRAB
098500         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
098600                 TO "abcdefghijklmnopqrstuvwxyz".
098700     MOVE 1 TO WS-K.
098720 2741-LOOP-INSTITUC.
098740     IF WS-K > 140
098760         GO TO 2740-EXIT.
098800     IF WS-TRECHO-TRAB = TAB-INST-TERMO(WS-K)
098900         MOVE "S" TO WS-INSTITUCIONAL
098920         GO TO 2741-PROX.
099000     IF TAB-INST-TERMO(WS-K) = SPACES
099020         GO TO 2741-PROX.
099030*         TAB-INST-TERMO VEM COM BRANCO A DIREITA ATE 40; ACHA O
099035*         TAMANHO REAL DO TERMO PARA COMPARAR SO ESSE TRECHO, SEM
099038*         EXIGIR QUE O BRANCO DE PREENCHIMENTO BATA COM O CANDIDATO.
099040     MOVE 40 TO WS-TAM-TERMO.
099041*         TAB-INST-TERMO VEM COM BRANCO A DIREITA ATE 40 - ACHA O
099042*         TAMANHO REAL DO TERMO ANTES DE COMPARAR.
099044 2743-ACHA-TAM-TERMO.
099048     IF TAB-INST-TERMO(WS-K)(WS-TAM-TERMO:1) NOT = " "
099052         GO TO 2743-FIM.
099056     SUBTRACT 1 FROM WS-TAM-TERMO.
099060     GO TO 2743-ACHA-TAM-TERMO.
099064 2743-FIM.
099068     MOVE 1 TO WS-J.
099150 2742-LOOP-SUBSTR-INSTITUC.
099155     IF WS-J > 201 - WS-TAM-TERMO OR WS-INSTITUC-SIM
099165         GO TO 2741-PROX.
099170     IF WS-TRECHO-TRAB(WS-J:WS-TAM-TERMO) =
099175            TAB-INST-TERMO(WS-K)(1:WS-TAM-TERMO)
099180         MOVE "S" TO WS-INSTITUCIONAL.
099185     ADD 1 TO WS-J.
099190     GO TO 2742-LOOP-SUBSTR-INSTITUC.
099200 2741-PROX.
099300     ADD 1 TO WS-K.
099350     GO TO 2741-LOOP-INSTITUC.
099500 2740-EXIT.
099600     EXIT.
099625*         O INTRODUTOR (CIDADAO:/SOLICITANTE:) NAO MUDA O SCORE, MAS
099650*         ENTRA NO MOTIVO DE REVISAO PORQUE INDICA NOME DE QUEM PEDIU,
099675*         NAO DE TERCEIRO CITADO NO OFICIO.
099700*
099800 2750-TESTA-CONTEXTO-NOME.
099900*         NOME COM PALAVRA INTRODUTORIA A ATE 15 POSICOES ANTES
100000*         VALE 0,75; SEM ELA, O PADRAO GERAL VALE 0,60.
100100     MOVE .60 TO DET-SCORE(WS-QTD-DETALHE).
100800     IF (WS-I > 5  AND WS-TEXTO-MAIUS(WS-I - 5:5) = "NOME:")
100900        OR (WS-I > 8  AND WS-TEXTO-MAIUS(WS-I - 8:8) = "CIDADAO:")
100920*         CEDILHA/TIL NAO SAO CONFIAVEIS NESTA MASCARA DE 1 BYTE
100940*         (VIDE NOTA NA ROTINA DE ARTISTAS); TESTA SO A FORMA SEM
100960*         ACENTO, QUE E COMO O DIGITADOR COSTUMA MANDAR "CIDADA:".
100980        OR (WS-I > 7  AND WS-TEXTO-MAIUS(WS-I - 7:7) = "CIDADA:")
101000        OR (WS-I > 12 AND WS-TEXTO-MAIUS(WS-I-12:12)
101100                                          = "SOLICITANTE:")
101200        OR (WS-I > 11 AND WS-TEXTO-MAIUS(WS-I-11:11)
101300                                          = "REQUERENTE:")
101400        OR (WS-I > 3  AND WS-TEXTO-MAIUS(WS-I - 3:3) = "EU,")
101500        OR (WS-I > 3  AND WS-TEXTO-MAIUS(WS-I - 3:3) = "EU ")
101600         MOVE .75 TO DET-SCORE(WS-QTD-DETALHE).
101700 2750-EXIT.
101800     EXIT.
101900*
102000*-----------------------------------------------------------------
102100* 2800 - SINAIS DE CONTEXTO: NO MAXIMO UM DETALHE POR GRUPO
102200* (1A. PESSOA, ENDERECO, CONTATO). TUDO SEM DISTINCAO DE CAIXA.
102300*-----------------------------------------------------------------
102400 2800-VARRE-CONTEXTO.
102420     MOVE ZERO TO WS-POS.
102440*         1A. PESSOA (CONF. 0,70): "MEU/MINHA" + TERMO PESSOAL, OU
102460*         "SOU/CHAMO-ME/NOME E" + PALAVRA CAPITALIZADA + OUTRA
102470*         MAIUSCULA.
102480     MOVE 1 TO WS-I.
102500 2810-LOOP-1A-PESSOA.
102520     IF WS-I > WS-TAM-TEXTO - 13
102540         GO TO 2810-FIM.
102560     IF WS-POS NOT = ZERO
102580         GO TO 2810-FIM.
102600     IF WS-TEXTO-MAIUS(WS-I:4) = "MEU "
102620         MOVE WS-I + 4 TO WS-J
102640         PERFORM 2811-TESTA-TERMO-PESSOAL THRU 2811-EXIT
102660         GO TO 2810-PROX.
102680     IF WS-TEXTO-MAIUS(WS-I:6) = "MINHA "
102700         MOVE WS-I + 6 TO WS-J
102720         PERFORM 2811-TESTA-TERMO-PESSOAL THRU 2811-EXIT
102740         GO TO 2810-PROX.
102760     IF WS-TEXTO-MAIUS(WS-I:4) = "SOU "
102780         MOVE WS-I + 4 TO WS-J
102800         PERFORM 2812-TESTA-CAP-CAP THRU 2812-EXIT
102820         GO TO 2810-PROX.
102840     IF WS-TEXTO-MAIUS(WS-I:9) = "CHAMO-ME "
102860         MOVE WS-I + 9 TO WS-J
102880         PERFORM 2812-TESTA-CAP-CAP THRU 2812-EXIT
102900         GO TO 2810-PROX.
102920*         "NOME E" SEM ACENTO - MESMA RESSALVA DO "CIDADA:" ACIMA.
102940     IF WS-TEXTO-MAIUS(WS-I:7) = "NOME E "
102960         MOVE WS-I + 7 TO WS-J
102980         PERFORM 2812-TESTA-CAP-CAP THRU 2812-EXIT.
103000 2810-PROX.
103020     ADD 1 TO WS-I.
103040     GO TO 2810-LOOP-1A-PESSOA.
103060 2810-FIM.
103080     IF WS-POS NOT = ZERO
103100         MOVE "marcador de 1a pessoa" TO WS-VALOR-TRAB
103120         PERFORM 2190-ACRESCENTA-DETALHE THRU 2190-EXIT
103140         MOVE "contexto_1pessoa" TO DET-TIPO(WS-QTD-DETALHE)
103160         MOVE .70 TO DET-SCORE(WS-QTD-DETALHE).
103166*         "MEU/MINHA" SOLTO NO TEXTO NAO BASTA ("MEU PEDIDO", "MINHA
103172*         SOLICITACAO") - TEM QUE VIR COLADO A UM TERMO DE DADO PESSOAL.
103180*
103200 2811-TESTA-TERMO-PESSOAL.
103220     IF (WS-TEXTO-MAIUS(WS-J:3) = "CPF"      OR
103240         WS-TEXTO-MAIUS(WS-J:4) = "NOME"     OR
103260         WS-TEXTO-MAIUS(WS-J:2) = "RG"       OR
103280         WS-TEXTO-MAIUS(WS-J:8) = "TELEFONE" OR
103300         WS-TEXTO-MAIUS(WS-J:6) = "E-MAIL"   OR
103320         WS-TEXTO-MAIUS(WS-J:5) = "EMAIL"    OR
103340         WS-TEXTO-MAIUS(WS-J:7) = "CELULAR"  OR
103345*         "ENDERECO" SEM CEDILHA - MESMA RESSALVA DO "CIDADA:" ACIMA.
103350         WS-TEXTO-MAIUS(WS-J:8) = "ENDERECO") AND WS-POS = ZERO
103360         MOVE WS-I TO WS-POS.
103380 2811-EXIT.
103400     EXIT.
103406*         "SOU/CHAMO-ME/MEU NOME E" + NOME PROPRIO (DUAS PALAVRAS
103412*         CAPITALIZADAS) E AUTO-IDENTIFICACAO - SINAL FORTE DE 1A. PESSOA.
103420*
103440 2812-TESTA-CAP-CAP.
103460     IF WS-TEXTO-LIMPO(WS-J:1) NOT IS VIG-MAIUSCULA
103480         GO TO 2812-EXIT.
103500     MOVE WS-J TO WS-K.
103520 2813-LOOP-ACHA-ESPACO.
103540     ADD 1 TO WS-K.
103560     IF WS-K > WS-TAM-TEXTO
103580         GO TO 2812-EXIT.
103600     IF WS-TEXTO-LIMPO(WS-K:1) NOT = " "
103620         GO TO 2813-LOOP-ACHA-ESPACO.
103640     IF WS-K = WS-J + 1
103660         GO TO 2812-EXIT.
103680     ADD 1 TO WS-K.
103700     IF WS-K > WS-TAM-TEXTO
103720         GO TO 2812-EXIT.
103740     IF WS-TEXTO-LIMPO(WS-K:1) IS VIG-MAIUSCULA AND WS-POS = ZERO
103760         MOVE WS-I TO WS-POS.
103780 2812-EXIT.
103800     EXIT.
103820*
103840*         ENDERECO (CONF. 0,60): "MORO/RESIDO/RESIDENTE" + NA/NO/EM,
103860*         PALAVRA DE LOGRADOURO + ESPACO, OU "CEP" + 5 DIGITOS,
103880*         HIFEN OPCIONAL, 3 DIGITOS.
103900     MOVE ZERO TO WS-POS.
103920     MOVE 1 TO WS-I.
103940 2820-LOOP-ENDERECO.
103960     IF WS-I > WS-TAM-TEXTO - 16
103980         GO TO 2820-FIM.
104000     IF WS-POS NOT = ZERO
104020         GO TO 2820-FIM.
104040     IF WS-TEXTO-MAIUS(WS-I:5) = "MORO "
104060         MOVE WS-I + 5 TO WS-J
104080         PERFORM 2821-TESTA-NA-NO-EM THRU 2821-EXIT
104100         GO TO 2820-PROX.
104120     IF WS-TEXTO-MAIUS(WS-I:7) = "RESIDO "
104140         MOVE WS-I + 7 TO WS-J
104160         PERFORM 2821-TESTA-NA-NO-EM THRU 2821-EXIT
104180         GO TO 2820-PROX.
104200     IF WS-TEXTO-MAIUS(WS-I:10) = "RESIDENTE "
104220         MOVE WS-I + 10 TO WS-J
104240         PERFORM 2821-TESTA-NA-NO-EM THRU 2821-EXIT
104260         GO TO 2820-PROX.
104280     IF WS-TEXTO-MAIUS(WS-I:4)  = "RUA "         OR
104300        WS-TEXTO-MAIUS(WS-I:8)  = "AVENIDA "     OR
104320        WS-TEXTO-MAIUS(WS-I:7)  = "QUADRA "      OR
104340        WS-TEXTO-MAIUS(WS-I:9)  = "CONJUNTO "    OR
104360        WS-TEXTO-MAIUS(WS-I:6)  = "BLOCO "       OR
104380        WS-TEXTO-MAIUS(WS-I:5)  = "LOTE "        OR
104400        WS-TEXTO-MAIUS(WS-I:12) = "APARTAMENTO " OR
104420        WS-TEXTO-MAIUS(WS-I:4)  = "APT "         OR
104440        WS-TEXTO-MAIUS(WS-I:5)  = "APT. "
104460         MOVE WS-I TO WS-POS
104480         GO TO 2820-PROX.
104500     IF WS-TEXTO-MAIUS(WS-I:3) = "CEP"
104520         PERFORM 2822-TESTA-CEP-DIGITOS THRU 2822-EXIT.
104540 2820-PROX.
104560     ADD 1 TO WS-I.
104580     GO TO 2820-LOOP-ENDERECO.
104600 2820-FIM.
104620     IF WS-POS NOT = ZERO
104640         MOVE "marcador de endereco" TO WS-VALOR-TRAB
104660         PERFORM 2190-ACRESCENTA-DETALHE THRU 2190-EXIT
104680         MOVE "endereco" TO DET-TIPO(WS-QTD-DETALHE)
104700         MOVE .60 TO DET-SCORE(WS-QTD-DETALHE).
104706*         "MORO/RESIDO/RESIDENTE" SO CONTA SE VIER SEGUIDO DE
104712*         "NA/NO/EM" - SENAO "RESIDENTE NO PAIS HA 10 ANOS" TAMBEM ENTRARIA.
104720*
104740 2821-TESTA-NA-NO-EM.
104760     IF (WS-TEXTO-MAIUS(WS-J:3) = "NA "  OR
104780         WS-TEXTO-MAIUS(WS-J:3) = "NO "  OR
104800         WS-TEXTO-MAIUS(WS-J:3) = "EM ") AND WS-POS = ZERO
104820         MOVE WS-I TO WS-POS.
104840 2821-EXIT.
104860     EXIT.
104866*         CEP TEM FORMATO FIXO (5 DIGITOS, HIFEN OPCIONAL, 3 DIGITOS) -
104872*         A PALAVRA "CEP" SOZINHA SEM OS DIGITOS NAO E ENDERECO.
104880*
104900 2822-TESTA-CEP-DIGITOS.
104920     MOVE WS-I + 3 TO WS-J.
104930*         PULA ":" E BRANCO ENTRE A PALAVRA "CEP" E OS DIGITOS.
104940 2823-PULA-SEP-CEP.
104960     IF WS-J <= WS-TAM-TEXTO AND WS-J <= WS-I + 8
104980         IF WS-CARACTERE(WS-J) = ":" OR WS-CARACTERE(WS-J) = " "
105000             ADD 1 TO WS-J
105020             GO TO 2823-PULA-SEP-CEP.
105040*
105060     IF WS-J + 8 > WS-TAM-TEXTO
105080         GO TO 2822-EXIT.
105100     IF WS-CARACTERE(WS-J)   NOT IS VIG-DIGITO OR
105120        WS-CARACTERE(WS-J+1) NOT IS VIG-DIGITO OR
105140        WS-CARACTERE(WS-J+2) NOT IS VIG-DIGITO OR
105160        WS-CARACTERE(WS-J+3) NOT IS VIG-DIGITO OR
105180        WS-CARACTERE(WS-J+4) NOT IS VIG-DIGITO
105200         GO TO 2822-EXIT.
105220     MOVE WS-J + 5 TO WS-K.
105240     IF WS-CARACTERE(WS-K) = "-"
105260         ADD 1 TO WS-K.
105280     IF WS-CARACTERE(WS-K)   IS VIG-DIGITO AND
105300        WS-CARACTERE(WS-K+1) IS VIG-DIGITO AND
105320        WS-CARACTERE(WS-K+2) IS VIG-DIGITO AND
105340        WS-POS = ZERO
105360         MOVE WS-I TO WS-POS.
105380 2822-EXIT.
105400     EXIT.
105420*
105440*         CONTATO (CONF. 0,65): MARCADOR + ":"/ESPACOS/"(" OPCIONAIS
105460*         E UM DIGITO.
105480     MOVE ZERO TO WS-POS.
105500     MOVE 1 TO WS-I.
105520 2830-LOOP-CONTATO.
105540     IF WS-I > WS-TAM-TEXTO - 8
105560         GO TO 2830-FIM.
105580     IF WS-POS NOT = ZERO
105600         GO TO 2830-FIM.
105620     IF WS-TEXTO-MAIUS(WS-I:8) = "WHATSAPP"
105640         MOVE WS-I + 8 TO WS-J
105660         PERFORM 2831-TESTA-CONTATO-DIGITO THRU 2831-EXIT
105680         GO TO 2830-PROX.
105700     IF WS-TEXTO-MAIUS(WS-I:5) = "WHATS"
105720         MOVE WS-I + 5 TO WS-J
105740         PERFORM 2831-TESTA-CONTATO-DIGITO THRU 2831-EXIT
105760         GO TO 2830-PROX.
105780     IF WS-TEXTO-MAIUS(WS-I:3) = "ZAP"
105800         MOVE WS-I + 3 TO WS-J
105820         PERFORM 2831-TESTA-CONTATO-DIGITO THRU 2831-EXIT
105840         GO TO 2830-PROX.
105860     IF WS-TEXTO-MAIUS(WS-I:8) = "TELEFONE"
105880         MOVE WS-I + 8 TO WS-J
105900         PERFORM 2831-TESTA-CONTATO-DIGITO THRU 2831-EXIT
105920         GO TO 2830-PROX.
105940     IF WS-TEXTO-MAIUS(WS-I:4) = "FONE"
105960         MOVE WS-I + 4 TO WS-J
105980         PERFORM 2831-TESTA-CONTATO-DIGITO THRU 2831-EXIT
106000         GO TO 2830-PROX.
106020     IF WS-TEXTO-MAIUS(WS-I:3) = "CEL"
106040         MOVE WS-I + 3 TO WS-J
106060         PERFORM 2831-TESTA-CONTATO-DIGITO THRU 2831-EXIT
106080         GO TO 2830-PROX.
106100     IF WS-TEXTO-MAIUS(WS-I:7) = "CONTATO"
106120         MOVE WS-I + 7 TO WS-J
106140         PERFORM 2831-TESTA-CONTATO-DIGITO THRU 2831-EXIT.
106160 2830-PROX.
106180     ADD 1 TO WS-I.
106200     GO TO 2830-LOOP-CONTATO.
106220 2830-FIM.
106240     IF WS-POS NOT = ZERO
106260         MOVE "marcador de contato" TO WS-VALOR-TRAB
106280         PERFORM 2190-ACRESCENTA-DETALHE THRU 2190-EXIT
106300         MOVE "contato" TO DET-TIPO(WS-QTD-DETALHE)
106320         MOVE .65 TO DET-SCORE(WS-QTD-DETALHE).
106325*         O MARCADOR (WHATSAPP/FONE/CONTATO...) SO CONTA SE VIER
106330*         SEGUIDO DE DIGITO - SENAO "ENTRE EM CONTATO COM O ORGAO"
106335*         TAMBEM SERIA SINAL DE CONTATO PESSOAL.
106340*
106360 2831-TESTA-CONTATO-DIGITO.
106380     IF WS-J <= WS-TAM-TEXTO AND WS-J <= WS-I + 11
106400         IF WS-CARACTERE(WS-J) = ":" OR WS-CARACTERE(WS-J) = " " OR
106420            WS-CARACTERE(WS-J) = "("
106440             ADD 1 TO WS-J
106460             GO TO 2831-TESTA-CONTATO-DIGITO.
106480*
106500     IF WS-J <= WS-TAM-TEXTO
106520         IF WS-CARACTERE(WS-J) IS VIG-DIGITO AND WS-POS = ZERO
106540             MOVE WS-I TO WS-POS.
106560 2831-EXIT.
106580     EXIT.
106600*
106620 2800-EXIT.
106640     EXIT.
107600*
107700*-----------------------------------------------------------------
107800* 3100 - MONTA O RESULTADO AGREGADO DO REGISTRO CORRENTE:
107900* CONTEM-PII, LISTA DE TIPOS DISTINTOS (ORDEM FIXA DE VARREDURA)
108000* E CONFIANCA MAXIMA.
108100*-----------------------------------------------------------------
108200 3100-AGREGA-RESULTADO.
108300     MOVE "FALSE" TO WS-CONTEM-PII.
108400     MOVE SPACES  TO WS-TIPOS-ACHADOS.
108500     MOVE ZERO    TO WS-CONFIANCA-MAX.
108600*
108700     IF WS-QTD-DETALHE > ZERO
108800         MOVE "TRUE " TO WS-CONTEM-PII
108900         ADD 1 TO WS-TOTAL-PII
109000     ELSE
109100         ADD 1 TO WS-TOTAL-SEM-PII.
109200*
109300     PERFORM 3110-LISTA-TIPO THRU 3110-EXIT.
109400 3100-EXIT.
109500     EXIT.
109533*         MONTA A LISTA DE TIPOS DISTINTOS (SEM REPETIR) PARA GRAVAR
109566*         EM RES-TIPOS - ORDEM FIXA DE VARREDURA, NAO ORDEM ALFABETICA.
109600*
109700 3110-LISTA-TIPO.
109800*         PERCORRE NA ORDEM FIXA cpf,email,telefone,rg,nome,
109900*         contexto_1pessoa,endereco,contato, SOMENTE TIPOS QUE
110000*         OCORREM NOS DETALHES DO REGISTRO.
110500     MOVE "cpf"              TO WS-MOTIVO-TRAB.
110600     PERFORM 3120-ACRESCENTA-TIPO-SE-ACHOU THRU 3120-EXIT.
110700     MOVE "email"            TO WS-MOTIVO-TRAB.
110800     PERFORM 3120-ACRESCENTA-TIPO-SE-ACHOU THRU 3120-EXIT.
110900     MOVE "telefone"         TO WS-MOTIVO-TRAB.
111000     PERFORM 3120-ACRESCENTA-TIPO-SE-ACHOU THRU 3120-EXIT.
111100     MOVE "rg"               TO WS-MOTIVO-TRAB.
111200     PERFORM 3120-ACRESCENTA-TIPO-SE-ACHOU THRU 3120-EXIT.
111300     MOVE "nome"             TO WS-MOTIVO-TRAB.
111400     PERFORM 3120-ACRESCENTA-TIPO-SE-ACHOU THRU 3120-EXIT.
111500     MOVE "contexto_1pessoa" TO WS-MOTIVO-TRAB.
111600     PERFORM 3120-ACRESCENTA-TIPO-SE-ACHOU THRU 3120-EXIT.
111700     MOVE "endereco"         TO WS-MOTIVO-TRAB.
111800     PERFORM 3120-ACRESCENTA-TIPO-SE-ACHOU THRU 3120-EXIT.
111900     MOVE "contato"          TO WS-MOTIVO-TRAB.
112000     PERFORM 3120-ACRESCENTA-TIPO-SE-ACHOU THRU 3120-EXIT.
112100 3110-EXIT.
112200     EXIT.
112233*         SO ACRESCENTA O TIPO NA LISTA SE AINDA NAO ESTIVER NELA -
112266*         2 CPFS NO MESMO OFICIO CONTAM 1 SO "cpf" EM RES-TIPOS.
112300*
112400 3120-ACRESCENTA-TIPO-SE-ACHOU.
112500     MOVE "N" TO WS-ACHOU.
112550     MOVE 1 TO WS-K.
112600 3121-LOOP-ACRESCENTA-TIPO.
112620     IF WS-K > WS-QTD-DETALHE
112640         GO TO 3121-FIM.
112700     IF DET-TIPO(WS-K) = WS-MOTIVO-TRAB(1:16)
112800         MOVE "S" TO WS-ACHOU.
112900     IF DET-SCORE(WS-K) > WS-CONFIANCA-MAX
113000         MOVE DET-SCORE(WS-K) TO WS-CONFIANCA-MAX.
113020     ADD 1 TO WS-K.
113040     GO TO 3121-LOOP-ACRESCENTA-TIPO.
113060 3121-FIM.
113200     IF WS-ACHOU-SIM
113300         IF WS-TIPOS-ACHADOS = SPACES
113400             MOVE WS-MOTIVO-TRAB TO WS-TIPOS-ACHADOS
113500         ELSE
113600             STRING WS-TIPOS-ACHADOS DELIMITED BY SPACE
113700                    ","                DELIMITED BY SIZE
113800                    WS-MOTIVO-TRAB     DELIMITED BY SPACE
113900                    INTO WS-TIPOS-ACHADOS
114000             END-STRING.
114100 3120-EXIT.
114200     EXIT.
114233*         GRAVA UM REG-RESULTADO PARA TODO REGISTRO LIDO, TENHA OU
114266*         NAO PII - O ARQUIVO DE RESULTADO E O CENSO COMPLETO DO LOTE.
114300*
114400 3200-GRAVA-RESULTADO.
114500     MOVE REQ-ID         TO RES-ID.
114600     MOVE WS-CONTEM-PII  TO RES-CONTEM-PII.
114700     MOVE WS-TIPOS-ACHADOS TO RES-TIPOS.
114800     MOVE WS-CONFIANCA-MAX TO RES-CONFIANCA.
114900     WRITE REG-RESULTADO
115000     IF ST-ERRO NOT = "00"
115100         MOVE "ERRO NA GRAVACAO DO ARQUIVO VIGRES" TO MENS
115200         PERFORM ROT-MENS THRU ROT-MENS-FIM
115300         GO TO ROT-FIM.
115400 3200-EXIT.
115500     EXIT.
115600*
115700*-----------------------------------------------------------------
115800* 4000 - ANALISADOR DE REVISAO HUMANA. PARA CADA DETALHE DO
115900* REGISTRO (SE CONTEM-PII), DECIDE MOTIVO/PRIORIDADE, MONTA O
116000* TRECHO E CONSOLIDA NA FILA GERAL (TAB-REVISAO).
116100*-----------------------------------------------------------------
116200 4000-ANALISA-REVISAO.
116300     IF WS-CONTEM-PII NOT = "TRUE "
116400         GO TO 4000-EXIT.
116500     MOVE ZERO TO WS-K.
116600 4010-LOOP-DETALHE.
116700     ADD 1 TO WS-K
116800     IF WS-K > WS-QTD-DETALHE
116900         GO TO 4000-EXIT.
117000     PERFORM 4100-DECIDE-MOTIVO THRU 4100-EXIT.
117100     IF WS-MOTIVO-TRAB NOT = SPACES
117200         PERFORM 4200-MONTA-TRECHO  THRU 4200-EXIT
117300         PERFORM 4900-CONSOLIDA-REVISAO THRU 4900-EXIT.
117400     GO TO 4010-LOOP-DETALHE.
117500 4000-EXIT.
117600     EXIT.
117700*
117800*-----------------------------------------------------------------
117900* 4100 - REGRAS DE MOTIVO/PRIORIDADE. LIMIAR DE CONFIANCA VALE
118000* PARA TODOS OS TIPOS; OS CONTEXTOS SO PARA TIPO "nome".
118100*-----------------------------------------------------------------
118200 4100-DECIDE-MOTIVO.
118300     MOVE SPACES TO WS-MOTIVO-TRAB.
118400     MOVE SPACES TO WS-PRIOR-TRAB.
118500*
118600     IF DET-TIPO(WS-K) = "nome"
118700         PERFORM 4110-CONTEXTO-ARTISTICO    THRU 4110-EXIT
118800         IF WS-MOTIVO-TRAB = SPACES
118900             PERFORM 4120-CONTEXTO-ACADEMICO    THRU 4120-EXIT
119000         IF WS-MOTIVO-TRAB = SPACES
119100             PERFORM 4130-CONTEXTO-JURIDICO     THRU 4130-EXIT
119200         IF WS-MOTIVO-TRAB = SPACES
119300             PERFORM 4140-CONTEXTO-CARGO        THRU 4140-EXIT
119400         IF WS-MOTIVO-TRAB = SPACES
119500             PERFORM 4150-CONTEXTO-JORNALISTICO THRU 4150-EXIT
119600         IF WS-MOTIVO-TRAB = SPACES
119700             PERFORM 4160-CONTEXTO-AUTORIA      THRU 4160-EXIT.
119800*
119900     IF WS-MOTIVO-TRAB = SPACES
120000         IF DET-SCORE(WS-K) < .80
120100             MOVE "score_baixo" TO WS-MOTIVO-TRAB
120200             MOVE "alta"        TO WS-PRIOR-TRAB
120300         ELSE
120400             IF DET-SCORE(WS-K) < .95
120500                 MOVE "score_medio" TO WS-MOTIVO-TRAB
120600                 MOVE "baixa"       TO WS-PRIOR-TRAB.
120700 4100-EXIT.
120800     EXIT.
120900*
121000 4110-CONTEXTO-ARTISTICO.
121100     MOVE "N" TO WS-ACHOU.
121400*         TERMOS DE PATRIMONIO/ARTE QUE NAO PRECISAM DE QUALIFICADOR.
121450     MOVE 1 TO WS-I.
121500 4111-LOOP-CTX-ARTIST.
121510*         MARGEM DE 21 BYTES - A MAIOR JANELA DE QUALIFICADOR DAQUI
121512*         PARA BAIXO E "MUSEU" + " DE BELAS ARTES".
121520     IF WS-I > WS-TAM-TEXTO - 21
121540         GO TO 4111-FIM.
121560     IF WS-ACHOU-SIM
121580         GO TO 4111-FIM.
121600     IF WS-TEXTO-MAIUS(WS-I:6) = "VITRAL"  OR
121700        WS-TEXTO-MAIUS(WS-I:6) = "MOSAIC"  OR
121800        WS-TEXTO-MAIUS(WS-I:8) = "ESCULTUR" OR
121900        WS-TEXTO-MAIUS(WS-I:6) = "AFRESC"  OR
122100        WS-TEXTO-MAIUS(WS-I:7) = "TOMBADO"  OR
122200        WS-TEXTO-MAIUS(WS-I:8) = "TOMBAMEN" OR
122500        WS-TEXTO-MAIUS(WS-I:7) = "ARTISTA" OR
122600        WS-TEXTO-MAIUS(WS-I:6) = "PINTOR" OR
122700        WS-TEXTO-MAIUS(WS-I:8) = "ESCULTOR"
123200         MOVE "S" TO WS-ACHOU
123210         GO TO 4111-FIM.
123215*         "OBRA(S) DE ARTE" - PRECISA DO QUALIFICADOR "DE ARTE" JUNTO,
123217*         SENAO "OBRA" SOZINHA (OBRA PUBLICA, OBRA DO GOVERNO...) E
123219*         FALSO POSITIVO DEMAIS PARA CONTAR COMO SINAL ARTISTICO.
123221     IF WS-TEXTO-MAIUS(WS-I:12) = "OBRA DE ARTE" OR
123223        WS-TEXTO-MAIUS(WS-I:13) = "OBRAS DE ARTE"
123225         MOVE "S" TO WS-ACHOU
123227         GO TO 4111-FIM.
123230     IF WS-TEXTO-MAIUS(WS-I:6) = "PAINEL" OR
123232        WS-TEXTO-MAIUS(WS-I:7) = "PAINEIS"
123234         MOVE WS-I TO WS-J
123236         PERFORM 4113-TESTA-QUALIF-PAINEL THRU 4113-EXIT
123238         GO TO 4111-PROX.
123240     IF WS-TEXTO-MAIUS(WS-I:8) = "PATRIMON"
123242         MOVE WS-I + 8 TO WS-J
123244         PERFORM 4114-TESTA-QUALIF-PATRIM THRU 4114-EXIT
123246         GO TO 4111-PROX.
123248     IF WS-TEXTO-MAIUS(WS-I:5) = "MUSEU"
123250         MOVE WS-I + 5 TO WS-J
123252         PERFORM 4115-TESTA-QUALIF-MUSEU THRU 4115-EXIT
123254         GO TO 4111-PROX.
123256     IF WS-TEXTO-MAIUS(WS-I:7) = "GALERIA"
123258         MOVE WS-I + 7 TO WS-J
123260         PERFORM 4116-TESTA-QUALIF-GALER THRU 4116-EXIT
123262         GO TO 4111-PROX.
123264     IF WS-TEXTO-MAIUS(WS-I:6) = "LUSTRE" OR
123266        WS-TEXTO-MAIUS(WS-I:7) = "LUSTRES"
123268         MOVE WS-I TO WS-J
123270         PERFORM 4117-TESTA-QUALIF-ANTIGO THRU 4117-EXIT
123272         GO TO 4111-PROX.
123274     IF WS-TEXTO-MAIUS(WS-I:8) = "LUMINARI"
123276         MOVE WS-I TO WS-J
123278         PERFORM 4117-TESTA-QUALIF-ANTIGO THRU 4117-EXIT.
123290 4111-PROX.
123292     ADD 1 TO WS-I.
123294     GO TO 4111-LOOP-CTX-ARTIST.
123296 4111-FIM.
123400*         OU O NOME DETECTADO BATE COM A TABELA DE ARTISTAS, NUMA
123420*         DIRECAO OU NA OUTRA (O CANDIDATO PODE SER MAIS COMPRIDO OU
123440*         MAIS CURTO DO QUE O NOME DA TABELA).
123500     IF WS-ACHOU-SIM
123520         GO TO 4112-FIM.
123600     MOVE DET-VALOR(WS-K) TO WS-TRECHO-TRAB.
123700     INSPECT WS-TRECHO-TRAB
123800         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
123900                 TO "abcdefghijklmnopqrstuvwxyz".
123902*         DET-VALOR VEM COM BRANCO A DIREITA ATE 200 - ACHA O TAMANHO
123904*         REAL DO NOME DETECTADO ANTES DE COMPARAR COM A TABELA.
123910     MOVE 200 TO WS-TAM-TRECHO.
123912 4118-ACHA-TAM-TRECHO.
123914     IF WS-TAM-TRECHO = ZERO
123916         GO TO 4118-FIM.
123918     IF WS-TRECHO-TRAB(WS-TAM-TRECHO:1) NOT = " "
123920         GO TO 4118-FIM.
123922     SUBTRACT 1 FROM WS-TAM-TRECHO.
123924     GO TO 4118-ACHA-TAM-TRECHO.
123926 4118-FIM.
123928     MOVE 1 TO WS-J.
124000 4112-LOOP-ARTISTA.
124020     IF WS-J > 12
124040         GO TO 4112-FIM.
124060     MOVE 30 TO WS-TAM-TERMO.
124066*         TAB-ART-NOME VEM COM BRANCO A DIREITA ATE 30 - ACHA O
124072*         TAMANHO REAL DO NOME DO ARTISTA ANTES DE COMPARAR.
124080 4112-ACHA-TAM-TERMO.
124100     IF TAB-ART-NOME(WS-J)(WS-TAM-TERMO:1) NOT = " "
124120         GO TO 4112-TERMO-OK.
124140     SUBTRACT 1 FROM WS-TAM-TERMO.
124160     GO TO 4112-ACHA-TAM-TERMO.
124180 4112-TERMO-OK.
124200     MOVE 1 TO WS-I.
124220 4119-LOOP-TERMO-NO-TRECHO.
124240     IF WS-I > 201 - WS-TAM-TERMO OR WS-ACHOU-SIM
124260         GO TO 4119-FIM.
124280     IF WS-TRECHO-TRAB(WS-I:WS-TAM-TERMO) =
124300            TAB-ART-NOME(WS-J)(1:WS-TAM-TERMO)
124320         MOVE "S" TO WS-ACHOU.
124340     ADD 1 TO WS-I.
124360     GO TO 4119-LOOP-TERMO-NO-TRECHO.
124380 4119-FIM.
124400     IF WS-ACHOU-SIM OR WS-TAM-TRECHO > WS-TAM-TERMO
124420         GO TO 4112-PROX.
124440     MOVE 1 TO WS-I.
124460 4120-LOOP-TRECHO-NO-TERMO.
124480     IF WS-I > 31 - WS-TAM-TRECHO OR WS-ACHOU-SIM
124500         GO TO 4112-PROX.
124520     IF TAB-ART-NOME(WS-J)(WS-I:WS-TAM-TRECHO) =
124540            WS-TRECHO-TRAB(1:WS-TAM-TRECHO)
124560         MOVE "S" TO WS-ACHOU.
124580     ADD 1 TO WS-I.
124600     GO TO 4120-LOOP-TRECHO-NO-TERMO.
124620 4112-PROX.
124640     ADD 1 TO WS-J.
124660     GO TO 4112-LOOP-ARTISTA.
124680 4112-FIM.
124700     IF WS-ACHOU-SIM
124720         MOVE "contexto_artistico" TO WS-MOTIVO-TRAB
124740         MOVE "alta"               TO WS-PRIOR-TRAB.
124760 4110-EXIT.
124780     EXIT.
124790*
124792 4113-TESTA-QUALIF-PAINEL.
124794*         "PAINEL/PAINEIS" SO CONTA COM QUALIFICADOR ARTISTICO/DE ARTE/
124796*         DECORATIVO/AZULEJO LOGO DEPOIS - SENAO VIRA FALSO POSITIVO
124798*         ("PAINEL DE CONTROLE", "PAINEL SOLAR"...).
124800     IF WS-TEXTO-MAIUS(WS-J:10) = "ARTISTICO " OR
124802        WS-TEXTO-MAIUS(WS-J:10) = "ARTISTICA " OR
124804        WS-TEXTO-MAIUS(WS-J:8)  = "DE ARTE " OR
124806        WS-TEXTO-MAIUS(WS-J:11) = "DECORATIVO" OR
124808        WS-TEXTO-MAIUS(WS-J:11) = "DECORATIVA" OR
124810        WS-TEXTO-MAIUS(WS-J:8)  = "AZULEJO "
124812         MOVE "S" TO WS-ACHOU.
124814 4113-EXIT.
124816     EXIT.
124818*
124820 4114-TESTA-QUALIF-PATRIM.
124822*         "PATRIMONIO" SO CONTA COM CULTURAL/HISTORICO/ARTISTICO/
124824*         TOMBADO LOGO DEPOIS.
124826     IF WS-TEXTO-MAIUS(WS-J:9)  = "CULTURAL " OR
124828        WS-TEXTO-MAIUS(WS-J:10) = "HISTORICO " OR
124830        WS-TEXTO-MAIUS(WS-J:10) = "HISTORICA " OR
124832        WS-TEXTO-MAIUS(WS-J:10) = "ARTISTICO " OR
124834        WS-TEXTO-MAIUS(WS-J:10) = "ARTISTICA " OR
124836        WS-TEXTO-MAIUS(WS-J:8)  = "TOMBADO "
124838         MOVE "S" TO WS-ACHOU.
124840 4114-EXIT.
124842     EXIT.
124844*
124846 4115-TESTA-QUALIF-MUSEU.
124848*         "MUSEU" SO CONTA SE FOR "MUSEU DE ARTE" OU "MUSEU DE BELAS
124850*         ARTES" - MUSEU DE HISTORIA NATURAL, MUSEU DO FUTEBOL E
124852*         OUTROS NAO SAO SINAL ARTISTICO.
124854     IF WS-TEXTO-MAIUS(WS-J:8) = " DE ARTE" OR
124856        WS-TEXTO-MAIUS(WS-J:16) = " DE BELAS ARTES"
124858         MOVE "S" TO WS-ACHOU.
124860 4115-EXIT.
124862     EXIT.
124864*
124866 4116-TESTA-QUALIF-GALER.
124868*         "GALERIA" SO CONTA SE FOR "GALERIA DE ARTE".
124870     IF WS-TEXTO-MAIUS(WS-J:8) = " DE ARTE"
124872         MOVE "S" TO WS-ACHOU.
124874 4116-EXIT.
124876     EXIT.
124878*
124880 4117-TESTA-QUALIF-ANTIGO.
124882*         "LUSTRE(S)/LUMINARIA(S)" SO CONTAM COMO PISTA DE PATRIMONIO
124884*         SE FOREM QUALIFICADOS DE ANTIGO/ANTIGA/HISTORIC- - PROCURA O
124885*         PROXIMO ESPACO A PARTIR DE WS-J E TESTA A PALAVRA SEGUINTE.
124890     MOVE WS-J TO WS-I.
124892 4117-LOOP-ACHA-ESPACO.
124894     ADD 1 TO WS-I.
124896     IF WS-I > WS-TAM-TEXTO
124898         GO TO 4117-EXIT.
124900     IF WS-TEXTO-MAIUS(WS-I:1) NOT = " "
124902         GO TO 4117-LOOP-ACHA-ESPACO.
124903     ADD 1 TO WS-I.
124904     IF WS-I > WS-TAM-TEXTO - 7
124905         GO TO 4117-EXIT.
124906     IF WS-TEXTO-MAIUS(WS-I:6)  = "ANTIGA"  OR
124908        WS-TEXTO-MAIUS(WS-I:6)  = "ANTIGO"  OR
124910        WS-TEXTO-MAIUS(WS-I:8)  = "HISTORIC"
124912         MOVE "S" TO WS-ACHOU.
124914 4117-EXIT.
124916     EXIT.
124918*
124940*         NOME CITADO EM CONTEXTO DE PESQUISA/TITULACAO TEM MENOS
124960*         RISCO DE SER DADO SENSIVEL PARA EXPURGO - PRIORIDADE MEDIA.
125000 4120-CONTEXTO-ACADEMICO.
125100     MOVE "N" TO WS-ACHOU.
125150     MOVE 1 TO WS-I.
125200 4121-LOOP-CTX-ACAD.
125220     IF WS-I > WS-TAM-TEXTO
125240         GO TO 4121-FIM.
125300     IF WS-TEXTO-MAIUS(WS-I:10) = "PESQUISADO" OR
125400        WS-TEXTO-MAIUS(WS-I:10) = "ORIENTADOR" OR
125500        WS-TEXTO-MAIUS(WS-I:4)  = "PROF"       OR
125600        WS-TEXTO-MAIUS(WS-I:2)  = "DR"         OR
125700        WS-TEXTO-MAIUS(WS-I:6)  = "DOUTOR"     OR
125800        WS-TEXTO-MAIUS(WS-I:8)  = "MESTRADO"   OR
125900        WS-TEXTO-MAIUS(WS-I:9)  = "DOUTORADO"  OR
126000        WS-TEXTO-MAIUS(WS-I:4)  = "TESE"       OR
126100        WS-TEXTO-MAIUS(WS-I:11) = "DISSERTACAO" OR
126200        WS-TEXTO-MAIUS(WS-I:11) = "UNIVERSIDAD" OR
126300        WS-TEXTO-MAIUS(WS-I:9)  = "FACULDADE"  OR
126400        WS-TEXTO-MAIUS(WS-I:9)  = "INSTITUTO"  OR
126500        WS-TEXTO-MAIUS(WS-I:6)  = "ARTIGO"     OR
126600        WS-TEXTO-MAIUS(WS-I:10) = "PUBLICACAO" OR
126700        WS-TEXTO-MAIUS(WS-I:9)  = "PESQUISA " OR
126800        WS-TEXTO-MAIUS(WS-I:7)  = "PROJETO"   OR
126900        WS-TEXTO-MAIUS(WS-I:3)  = "TCC"
127000         MOVE "S" TO WS-ACHOU.
127020     ADD 1 TO WS-I.
127040     GO TO 4121-LOOP-CTX-ACAD.
127060 4121-FIM.
127200     IF WS-ACHOU-SIM
127300         MOVE "contexto_academico" TO WS-MOTIVO-TRAB
127400         MOVE "media"              TO WS-PRIOR-TRAB.
127500 4120-EXIT.
127600     EXIT.
127633*         NOME DE ADVOGADO/PROMOTOR/JUIZ EM PECA PROCESSUAL E DADO
127666*         PUBLICO POR NATUREZA DO CARGO - PRIORIDADE MEDIA.
127700*
127800 4130-CONTEXTO-JURIDICO.
127900     MOVE "N" TO WS-ACHOU.
127950     MOVE 1 TO WS-I.
128000 4131-LOOP-CTX-JURID.
128020     IF WS-I > WS-TAM-TEXTO
128040         GO TO 4131-FIM.
128100     IF WS-TEXTO-MAIUS(WS-I:3)  = "OAB"       OR
128200        WS-TEXTO-MAIUS(WS-I:8)  = "ADVOGADO"  OR
128300        WS-TEXTO-MAIUS(WS-I:10) = "PROCURADOR" OR
128400        WS-TEXTO-MAIUS(WS-I:8)  = "DEFENSOR"  OR
128500        WS-TEXTO-MAIUS(WS-I:4)  = "JUIZ"      OR
128600        WS-TEXTO-MAIUS(WS-I:5)  = "JUIZA"     OR
128700        WS-TEXTO-MAIUS(WS-I:12) = "DESEMBARGADO"
128800         MOVE "S" TO WS-ACHOU.
128820     ADD 1 TO WS-I.
128840     GO TO 4131-LOOP-CTX-JURID.
128860 4131-FIM.
129000     IF WS-ACHOU-SIM
129100         MOVE "contexto_juridico" TO WS-MOTIVO-TRAB
129200         MOVE "baixa"             TO WS-PRIOR-TRAB.
129300 4130-EXIT.
129400     EXIT.
129433*         NOME LIGADO A CARGO PUBLICO (SECRETARIO, DIRETOR...) TAMBEM
129466*         E DADO PUBLICO PELA FUNCAO - PRIORIDADE MEDIA.
129500*
129600 4140-CONTEXTO-CARGO.
129700     MOVE "N" TO WS-ACHOU.
129750     MOVE 1 TO WS-I.
129800 4141-LOOP-CTX-CARGO.
129820     IF WS-I > WS-TAM-TEXTO
129840         GO TO 4141-FIM.
129900     IF WS-TEXTO-MAIUS(WS-I:10) = "GOVERNADOR" OR
130000        WS-TEXTO-MAIUS(WS-I:10) = "SECRETARIO" OR
130100        WS-TEXTO-MAIUS(WS-I:7)  = "MINISTR"   OR
130200        WS-TEXTO-MAIUS(WS-I:7)  = "PREFEIT"   OR
130300        WS-TEXTO-MAIUS(WS-I:8)  = "DEPUTADO"  OR
130400        WS-TEXTO-MAIUS(WS-I:7)  = "SENADOR"   OR
130500        WS-TEXTO-MAIUS(WS-I:10) = "PRESIDENTE" OR
130600        WS-TEXTO-MAIUS(WS-I:3)  = "EX-"
130700         MOVE "S" TO WS-ACHOU.
130720     ADD 1 TO WS-I.
130740     GO TO 4141-LOOP-CTX-CARGO.
130760 4141-FIM.
130900     IF WS-ACHOU-SIM
131000         MOVE "contexto_cargo_publico" TO WS-MOTIVO-TRAB
131100         MOVE "baixa"                  TO WS-PRIOR-TRAB.
131200 4140-EXIT.
131300     EXIT.
131333*         NOME EM MATERIA DE IMPRENSA/ENTREVISTA JA FOI TORNADO
131366*         PUBLICO PELO PROPRIO VEICULO - PRIORIDADE MEDIA.
131400*
131500 4150-CONTEXTO-JORNALISTICO.
131600     MOVE "N" TO WS-ACHOU.
131650     MOVE 1 TO WS-I.
131700 4151-LOOP-CTX-JORN.
131720     IF WS-I > WS-TAM-TEXTO
131740         GO TO 4151-FIM.
131800     IF WS-TEXTO-MAIUS(WS-I:8)  = "SEGUNDO "  OR
131900        WS-TEXTO-MAIUS(WS-I:8)  = "CONFORME"  OR
132000        WS-TEXTO-MAIUS(WS-I:9)  = "REPORTAGE" OR
132100        WS-TEXTO-MAIUS(WS-I:7)  = "MATERIA"   OR
132200        WS-TEXTO-MAIUS(WS-I:7)  = "NOTICIA"   OR
132300        WS-TEXTO-MAIUS(WS-I:10) = "PUBLICADO " OR
132400        WS-TEXTO-MAIUS(WS-I:6)  = "FONTE:"    OR
132500        WS-TEXTO-MAIUS(WS-I:10) = "JORNALISTA" OR
132600        WS-TEXTO-MAIUS(WS-I:8)  = "REPORTER"  OR
132700        WS-TEXTO-MAIUS(WS-I:9)  = "COLUNISTA"
132800         MOVE "S" TO WS-ACHOU.
132820     ADD 1 TO WS-I.
132840     GO TO 4151-LOOP-CTX-JORN.
132860 4151-FIM.
133000     IF WS-ACHOU-SIM
133100         MOVE "contexto_jornalistico" TO WS-MOTIVO-TRAB
133200         MOVE "media"                 TO WS-PRIOR-TRAB.
133300 4150-EXIT.
133400     EXIT.
133433*         NOME DE AUTOR DE LIVRO/ARTIGO/PARECER E DADO PUBLICO PELA
133466*         PROPRIA PUBLICACAO - PRIORIDADE MEDIA.
133500*
133600 4160-CONTEXTO-AUTORIA.
133700     MOVE "N" TO WS-ACHOU.
133750     MOVE 1 TO WS-I.
133800 4161-LOOP-CTX-AUTOR.
133820     IF WS-I > WS-TAM-TEXTO
133840         GO TO 4161-FIM.
133900     IF WS-TEXTO-MAIUS(WS-I:5)  = "AUTOR"    OR
134000        WS-TEXTO-MAIUS(WS-I:10) = "ESCRITO PO" OR
134100        WS-TEXTO-MAIUS(WS-I:4)  = "APUD"     OR
134200        WS-TEXTO-MAIUS(WS-I:3)  = "IN:"
134300         MOVE "S" TO WS-ACHOU.
134320     ADD 1 TO WS-I.
134340     GO TO 4161-LOOP-CTX-AUTOR.
134360 4161-FIM.
134500     IF WS-ACHOU-SIM
134600         MOVE "contexto_autoria" TO WS-MOTIVO-TRAB
134700         MOVE "baixa"            TO WS-PRIOR-TRAB.
134800 4160-EXIT.
134900     EXIT.
135000*
135100*-----------------------------------------------------------------
135200* 4200 - MONTA O TRECHO: 100 CARACTERES ANTES E 100 DEPOIS DO
135300* VALOR DETECTADO, COM "..." NAS PONTAS QUANDO HOUVER CORTE.
135400* SE O VALOR NAO FOR ACHADO, USA OS PRIMEIROS 200 CARACTERES.
135500*-----------------------------------------------------------------
135600 4200-MONTA-TRECHO.
135700     MOVE SPACES TO WS-TRECHO-TRAB.
135800     MOVE ZERO TO WS-POS.
135900     MOVE DET-VALOR(WS-K) TO WS-VALOR-TRAB.
136000*
136050     MOVE 1 TO WS-I.
136100 4210-LOOP-ACHA-TRECHO.
136120     IF WS-I > WS-TAM-TEXTO OR WS-POS NOT = ZERO
136140         GO TO 4210-FIM.
136300     IF WS-TEXTO-MAIUS(WS-I:LENGTH OF WS-VALOR-TRAB)
136400                                            = WS-VALOR-TRAB
136450         MOVE WS-I TO WS-POS.
136500     ADD 1 TO WS-I.
136550     GO TO 4210-LOOP-ACHA-TRECHO.
136600 4210-FIM.
136700*
136800     IF WS-POS = ZERO
136900         IF WS-TAM-TEXTO > 200
137000             STRING WS-TEXTO-LIMPO(1:200) DELIMITED BY SIZE
137100                    "..."                 DELIMITED BY SIZE
137200                    INTO WS-TRECHO-TRAB
137300             END-STRING
137400         ELSE
137500             MOVE WS-TEXTO-LIMPO(1:WS-TAM-TEXTO) TO WS-TRECHO-TRAB
137600         GO TO 4200-EXIT.
137700*
137800     IF WS-POS > 100
137900         COMPUTE WS-I = WS-POS - 100
138000         MOVE "S" TO WS-ACHOU
138100     ELSE
138200         MOVE 1 TO WS-I
138300         MOVE "N" TO WS-ACHOU.
138400     COMPUTE WS-J = WS-POS + LENGTH OF WS-VALOR-TRAB + 100 - 1.
138500     IF WS-J > WS-TAM-TEXTO
138600         MOVE WS-TAM-TEXTO TO WS-J
138700         MOVE "N" TO WS-DUPLICADO
138800     ELSE
138900         MOVE "S" TO WS-DUPLICADO.
139000*
139100     IF WS-ACHOU-SIM AND WS-DUPLICADO-SIM
139200         STRING "..." DELIMITED BY SIZE
139300                WS-TEXTO-LIMPO(WS-I:WS-J - WS-I + 1)
139400                              DELIMITED BY SIZE
139500                "..." DELIMITED BY SIZE
139600                INTO WS-TRECHO-TRAB
139700         END-STRING
139800     ELSE
139900         IF WS-ACHOU-SIM
140000             STRING "..." DELIMITED BY SIZE
140100                    WS-TEXTO-LIMPO(WS-I:WS-J - WS-I + 1)
140200                                  DELIMITED BY SIZE
140300                    INTO WS-TRECHO-TRAB
140400             END-STRING
140500         ELSE
140600             IF WS-DUPLICADO-SIM
140700                 STRING WS-TEXTO-LIMPO(WS-I:WS-J - WS-I + 1)
140800                                  DELIMITED BY SIZE
140900                        "..." DELIMITED BY SIZE
141000                        INTO WS-TRECHO-TRAB
141100                 END-STRING
141200             ELSE
141300                 MOVE WS-TEXTO-LIMPO(WS-I:WS-J - WS-I + 1)
141400                                               TO WS-TRECHO-TRAB.
141500 4200-EXIT.
141600     EXIT.
141700*
141800*-----------------------------------------------------------------
141900* 4900 - CONSOLIDA NA FILA GERAL POR (ID, VALOR EM MINUSCULAS):
142000* MANTEM SO O ITEM DE MAIOR PRIORIDADE DE MOTIVO.
142100*-----------------------------------------------------------------
142200 4900-CONSOLIDA-REVISAO.
142300     MOVE DET-VALOR(WS-K) TO WS-VALOR-TRAB.
142400     MOVE WS-VALOR-TRAB   TO WS-TRECHO-TRAB.
142500     INSPECT WS-TRECHO-TRAB
142600         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
142700                 TO "abcdefghijklmnopqrstuvwxyz".
142800     PERFORM 4910-RANK-MOTIVO THRU 4910-EXIT.
143000*
143100     MOVE "N" TO WS-ACHOU.
143200     MOVE ZERO TO WS-I.
143250     MOVE 1 TO WS-J.
143300 4901-LOOP-ACHA-DUP.
143320     IF WS-J > WS-QTD-REVISAO-AC
143340         GO TO 4901-FIM.
143500     IF REVAC-ID(WS-J) = REQ-ID AND
143600        REVAC-VALOR-MIN(WS-J) = WS-TRECHO-TRAB(1:80)
143700         MOVE "S" TO WS-ACHOU
143800         MOVE WS-J TO WS-I.
143850     ADD 1 TO WS-J.
143870     GO TO 4901-LOOP-ACHA-DUP.
143900 4901-FIM.
144000*
144100     IF WS-ACHOU-SIM
144200         MOVE REVAC-RANK(WS-I) TO WS-RANK-ACHADO
144300         IF WS-RANK-NOVO < WS-RANK-ACHADO
144400             PERFORM 4920-GRAVA-NA-POSICAO THRU 4920-EXIT
144500         GO TO 4900-EXIT.
144600*
144700     IF WS-QTD-REVISAO-AC < 2000
144800         ADD 1 TO WS-QTD-REVISAO-AC
144900         MOVE WS-QTD-REVISAO-AC TO WS-I
145000         PERFORM 4920-GRAVA-NA-POSICAO THRU 4920-EXIT
145100     ELSE
145200         MOVE "FILA DE REVISAO CHEIA - ITEM PERDIDO" TO MENS
145300         PERFORM ROT-MENS THRU ROT-MENS-FIM.
145400 4900-EXIT.
145500     EXIT.
145533*         PRIORIDADE ALTA/MEDIA/BAIXA PRECISA DE UM NUMERO PARA
145566*         ORDENAR A FILA - ESTA E A TABELA DE CONVERSAO.
145600*
145700 4910-RANK-MOTIVO.
145800     IF WS-MOTIVO-TRAB = "contexto_artistico"
145900         MOVE 1 TO WS-RANK-NOVO
146000     ELSE IF WS-MOTIVO-TRAB = "contexto_academico"
146100         MOVE 2 TO WS-RANK-NOVO
146200     ELSE IF WS-MOTIVO-TRAB = "contexto_juridico"
146300         MOVE 3 TO WS-RANK-NOVO
146400     ELSE IF WS-MOTIVO-TRAB = "contexto_cargo_publico"
146500         MOVE 4 TO WS-RANK-NOVO
146600     ELSE IF WS-MOTIVO-TRAB = "score_medio"
146700         MOVE 5 TO WS-RANK-NOVO
146800     ELSE IF WS-MOTIVO-TRAB = "score_baixo"
146900         MOVE 6 TO WS-RANK-NOVO
147000     ELSE IF WS-MOTIVO-TRAB = "contexto_jornalistico"
147100         MOVE 7 TO WS-RANK-NOVO
147200     ELSE
147300         MOVE 8 TO WS-RANK-NOVO.
147400 4910-EXIT.
147500     EXIT.
147525*         INSERCAO ORDENADA NA FILA DE REVISAO (EMPURRA OS QUE VEM
147550*         DEPOIS UMA POSICAO PRA FRENTE) PARA MANTER A PRIORIDADE EM ORDEM
147575*         SEM PRECISAR ORDENAR O LOTE TODO NO FINAL.
147600*
147700 4920-GRAVA-NA-POSICAO.
147800     MOVE REQ-ID           TO REVAC-ID(WS-I).
147900     MOVE WS-PRIOR-TRAB    TO REVAC-PRIOR(WS-I).
148000     MOVE DET-TIPO(WS-K)   TO REVAC-TIPO(WS-I).
148100     MOVE DET-VALOR(WS-K)  TO REVAC-VALOR(WS-I).
148200     MOVE WS-TRECHO-TRAB(1:80) TO REVAC-VALOR-MIN(WS-I).
148300     MOVE DET-SCORE(WS-K)  TO REVAC-SCORE(WS-I).
148400     MOVE WS-MOTIVO-TRAB   TO REVAC-MOTIVO(WS-I).
148500     MOVE WS-TRECHO-TRAB   TO REVAC-TRECHO(WS-I).
148600     MOVE WS-RANK-NOVO     TO REVAC-RANK(WS-I).
148700 4920-EXIT.
148800     EXIT.
148900*
149000*-----------------------------------------------------------------
149100* 7000 - GRAVA O ARQUIVO DE REVISAO NA ORDEM DE PRIORIDADE
149200* (ALTA, MEDIA, BAIXA), ESTAVEL DENTRO DE CADA CLASSE, E
149300* IMPRIME O RESUMO DO LOTE.
149400*-----------------------------------------------------------------
149500 7000-GRAVA-REVISAO.
149600     MOVE "alta" TO WS-MOTIVO-TRAB.
149700     PERFORM 7100-GRAVA-CLASSE THRU 7100-EXIT.
149800     MOVE "media" TO WS-MOTIVO-TRAB.
149900     PERFORM 7100-GRAVA-CLASSE THRU 7100-EXIT.
150000     MOVE "baixa" TO WS-MOTIVO-TRAB.
150100     PERFORM 7100-GRAVA-CLASSE THRU 7100-EXIT.
150200     PERFORM 8000-IMPRIME-RESUMO THRU 8000-EXIT.
150300     GO TO ROT-FIM.
150333*         GRAVA A FILA DE REVISAO JA ORDENADA POR PRIORIDADE - QUEM
150366*         FOR ANALISAR DEPOIS COMECA PELOS CASOS DE PRIORIDADE ALTA.
150400*
150500 7100-GRAVA-CLASSE.
150550     MOVE 1 TO WS-I.
150600 7110-LOOP-GRAVA-CLASSE.
150620     IF WS-I > WS-QTD-REVISAO-AC
150640         GO TO 7100-EXIT.
150800     IF REVAC-PRIOR(WS-I) NOT = WS-MOTIVO-TRAB(1:5)
150810         GO TO 7110-PROX.
150900     MOVE REVAC-ID(WS-I)     TO REV-ID.
151000     MOVE REVAC-PRIOR(WS-I)  TO REV-PRIORIDADE.
151100     MOVE REVAC-TIPO(WS-I)   TO REV-TIPO-PII.
151200     MOVE REVAC-VALOR(WS-I)  TO REV-VALOR.
151300     MOVE REVAC-SCORE(WS-I)  TO REV-SCORE.
151400     MOVE REVAC-MOTIVO(WS-I) TO REV-MOTIVO.
151500     MOVE REVAC-TRECHO(WS-I) TO REV-TRECHO.
151600     WRITE REG-REVISAO
151610     IF ST-ERRO NOT = "00"
151620         MOVE "ERRO NA GRAVACAO DO ARQUIVO VIGREV" TO MENS
151630         PERFORM ROT-MENS THRU ROT-MENS-FIM
151640         GO TO ROT-FIM.
151700     ADD 1 TO WS-TOTAL-REVISAO.
151710 7110-PROX.
151720     ADD 1 TO WS-I.
151740     GO TO 7110-LOOP-GRAVA-CLASSE.
151900 7100-EXIT.
152000     EXIT.
152100*
152200*-----------------------------------------------------------------
152300* 8000 - RESUMO DA DETECCAO, IMPRESSO AO FINAL DO LOTE.
152400*-----------------------------------------------------------------
152500 8000-IMPRIME-RESUMO.
152600     DISPLAY "============================================"
152700             "==============".
152800     DISPLAY "RESUMO DA DETECCAO".
152900     DISPLAY "============================================"
153000             "==============".
153100     DISPLAY "Total de registros:  " WS-TOTAL-REG.
153200     PERFORM 8100-CALCULA-PERCENT THRU 8100-EXIT.
153300     DISPLAY "============================================"
153400             "==============".
153500 8000-EXIT.
153600     EXIT.
153633*         PERCENTUAL DO RESUMO IMPRESSO AO FINAL DO LOTE - SO PARA
153666*         CONFERENCIA RAPIDA DO OPERADOR, NAO ENTRA EM ARQUIVO.
153700*
153800 8100-CALCULA-PERCENT.
153900     MOVE ZERO TO WS-PERCENTUAL.
154000     IF WS-TOTAL-REG > ZERO
154100         COMPUTE WS-PERCENTUAL ROUNDED =
154200                 100 * WS-TOTAL-PII / WS-TOTAL-REG.
154300     DISPLAY "Registros com PII:   " WS-TOTAL-PII
154400             " (" WS-PERCENTUAL "%)".
154500     MOVE ZERO TO WS-PERCENTUAL.
154600     IF WS-TOTAL-REG > ZERO
154700         COMPUTE WS-PERCENTUAL ROUNDED =
154800                 100 * WS-TOTAL-SEM-PII / WS-TOTAL-REG.
154900     DISPLAY "Registros sem PII:   " WS-TOTAL-SEM-PII
155000             " (" WS-PERCENTUAL "%)".
155100     IF WS-TOTAL-REVISAO = ZERO
155200         DISPLAY "Revisao humana:      nenhum caso duvidoso"
155300     ELSE
155400         DISPLAY "Revisao humana:      " WS-TOTAL-REVISAO
155500                 " itens".
155600 8100-EXIT.
155700     EXIT.
155800*
155900**********************
156000* ROTINA DE MENSAGEM *
156100**********************
156200 ROT-MENS.
156300     MOVE ZERO TO W-CONT.
156400 ROT-MENS1.
156500     DISPLAY MENS.
156600 ROT-MENS2.
156700     ADD 1 TO W-CONT
156800     IF W-CONT < 1
156900         GO TO ROT-MENS2.
157000 ROT-MENS-FIM.
157100     EXIT.
157200*
157300**********************
157400* ROTINA DE FIM      *
157500**********************
157600 ROT-FIM.
157700     CLOSE VIG-REQFIL VIG-RESFIL VIG-REVFIL.
157800 ROT-FIMS.
157900     STOP RUN.
158000
